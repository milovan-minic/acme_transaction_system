001000***************************************************************** 00001000
002000*                                                                 00002000
003000*   PROGRAM:   RPTMTHLY                                           00003000
004000*                                                                 00004000
005000*   MONTHLY REPORT DRIVER.  READS A ONE-CARD PARAMETER FILE       00005000
006000*   NAMING THE TARGET MONTH (YYYY-MM; BLANK MEANS "USE THE        00006000
007000*   CURRENT MONTH"), WORKS OUT THE MONTH WINDOW - FIRST OF        00007000
008000*   THE MONTH THROUGH FIRST OF THE FOLLOWING MONTH - THEN         00008000
009000*   RUNS BOTH THE PAYMENTS REPORT (RPTPAYM) AND THE DAILY         00009000
010000*   TOTALS REPORT (RPTDAILY) FOR EVERY USER ON THE USER           00010000
011000*   MASTER, ACTIVE OR SOFT-DELETED, WRITING EACH USER'S           00011000
012000*   OUTPUT TO ITS OWN DATA SET NAMED BY USER ID AND MONTH.        00012000
013000*                                                                 00013000
014000***************************************************************** 00014000
015000 IDENTIFICATION DIVISION.                                         00015000
016000 PROGRAM-ID. RPTMTHLY.                                            00016000
017000 AUTHOR. J L RUSK.                                                00017000
018000 INSTALLATION. ACME DATA PROCESSING.                              00018000
019000 DATE-WRITTEN. 05/20/96.                                          00019000
020000 DATE-COMPILED.                                                   00020000
021000 SECURITY. NON-CONFIDENTIAL.                                      00021000
022000***************************************************************** 00022000
023000* CHANGE LOG                                                      00023000
024000*   05/20/96  JLR  ORIGINAL - REQUEST 4471.  CALLS RPTPAYM AND    00024000
025000*                   RPTDAILY FOR EVERY USER ON USRDB.             00025000
026000*   07/09/97  JLR  PARMCARD BLANK NOW DEFAULTS TO THE CURRENT     00026000
027000*                   MONTH INSTEAD OF ABENDING - REQ 4790.         00027000
028000*   01/21/99  DWS  Y2K - MONTH WINDOW BUILT FROM A 4-DIGIT        00028000
029000*                   YEAR THROUGHOUT.                              00029000
030000*   08/14/00  RGM  DECEMBER NOW ROLLS TO JANUARY OF THE NEXT      00030000
031000*                   YEAR CORRECTLY - THE OLD CODE WRAPPED THE     00031000
032000*                   MONTH BUT LEFT THE YEAR ALONE - REQ 4977.     00032000
033000***************************************************************** 00033000
034000 ENVIRONMENT DIVISION.                                            00034000
035000 CONFIGURATION SECTION.                                           00035000
036000 SOURCE-COMPUTER. IBM-370.                                        00036000
037000 OBJECT-COMPUTER. IBM-370.                                        00037000
038000 SPECIAL-NAMES.                                                   00038000
039000     C01 IS TOP-OF-FORM.                                          00039000
039001
040000 INPUT-OUTPUT SECTION.                                            00040000
041000 FILE-CONTROL.                                                    00041000
042000     SELECT PARMCARD ASSIGN TO PARMCARD                           00042000
043000         ORGANIZATION IS LINE SEQUENTIAL                          00043000
044000         FILE STATUS  IS WS-PARMCARD-STATUS.                      00044000
044001
045000     SELECT USRDB    ASSIGN TO USRDB                              00045000
046000         ORGANIZATION IS INDEXED                                  00046000
047000         ACCESS MODE  IS SEQUENTIAL                               00047000
048000         RECORD KEY   IS USR-FD-USER-ID                           00048000
049000         FILE STATUS  IS WS-USRDB-STATUS.                         00049000
049001
050000 DATA DIVISION.                                                   00050000
051000 FILE SECTION.                                                    00051000
052000 FD  PARMCARD                                                     00052000
053000     RECORDING MODE IS F                                          00053000
054000     LABEL RECORDS ARE STANDARD.                                  00054000
055000 01  PARM-RECORD                     PIC X(07).                   00055000
055001
056000 FD  USRDB                                                        00056000
057000     RECORDING MODE IS F                                          00057000
058000     LABEL RECORDS ARE STANDARD.                                  00058000
059000     COPY USRMSTR REPLACING ==:TAG:== BY ==USR-FD==.              00059000
059001
060000 WORKING-STORAGE SECTION.                                         00060000
060001
061000 01  WS-FILE-STATUS-CODES.                                        00061000
062000     05  WS-PARMCARD-STATUS          PIC X(02).                   00062000
063000     05  WS-USRDB-STATUS             PIC X(02).                   00063000
064000     05  FILLER                      PIC X(08).                   00064000
064001
065000 01  WS-EOF-SWITCHES.                                             00065000
066000     05  WS-USRDB-EOF-SW             PIC X(01) VALUE 'N'.         00066000
067000         88  USRDB-EOF                   VALUE 'Y'.               00067000
068000     05  FILLER                      PIC X(09).                   00068000
068001
069000 01  WS-TARGET-MONTH-TEXT            PIC X(07) VALUE SPACES.      00069000
070000*--- COMPONENT VIEW OF THE PARM CARD - YYYY-MM.                   00070000
071000 01  WS-TARGET-MONTH-TEXT-R REDEFINES WS-TARGET-MONTH-TEXT.       00071000
072000     05  WS-TARGET-YYYY               PIC 9(04).                  00072000
073000     05  FILLER                       PIC X(01).                  00073000
074000     05  WS-TARGET-MM                 PIC 9(02).                  00074000
074001
075000 01  WS-RUN-DATE-YYYYMMDD             PIC 9(08).                  00075000
076000*--- COMPONENT VIEW OF TODAY'S DATE, USED ONLY WHEN THE PARM      00076000
077000*--- CARD IS BLANK AND THE CURRENT MONTH IS THE DEFAULT.          00077000
078000 01  WS-RUN-DATE-YYYYMMDD-R REDEFINES WS-RUN-DATE-YYYYMMDD.       00078000
079000     05  WS-RUN-YYYY                  PIC 9(04).                  00079000
080000     05  WS-RUN-MM                    PIC 9(02).                  00080000
081000     05  WS-RUN-DD                    PIC 9(02).                  00081000
081001
082000 01  WS-MONTH-WINDOW.                                             00082000
083000     05  WS-WINDOW-START-YYYY        PIC 9(04) VALUE 0.           00083000
084000     05  WS-WINDOW-START-MM          PIC 9(02) VALUE 0.           00084000
085000     05  WS-WINDOW-END-YYYY          PIC 9(04) VALUE 0.           00085000
086000     05  WS-WINDOW-END-MM            PIC 9(02) VALUE 0.           00086000
087000     05  FILLER                      PIC X(08).                   00087000
087001
088000 01  WS-MONTH-START-DATE             PIC X(10).                   00088000
089000 01  WS-MONTH-END-DATE               PIC X(10).                   00089000
089001
090000 01  WS-OUTPUT-DSNAMES.                                           00090000
091000     05  WS-PAY-DSNAME                PIC X(40).                  00091000
092000     05  WS-DLY-DSNAME                PIC X(40).                  00092000
093000*--- SHORT-FORM TRACE VIEW OF THE TWO ASSIGNED DSNAMES - SAME     00093000
094000*--- DUMP-PATCH IDEA AS RPTPAYM/RPTDAILY (REQUEST 5210).          00094000
095000 01  WS-OUTPUT-DSNAMES-R REDEFINES WS-OUTPUT-DSNAMES.             00095000
096000     05  WS-PAY-DSNAME-SHORT-FORM     PIC X(08).                  00096000
097000     05  FILLER                       PIC X(32).                  00097000
098000     05  WS-DLY-DSNAME-SHORT-FORM     PIC X(08).                  00098000
099000     05  FILLER                       PIC X(32).                  00099000
099001
100000 01  WS-RUN-COUNTERS.                                             00100000
101000     05  WS-USER-COUNT                PIC S9(07) COMP VALUE 0.    00101000
102000     05  FILLER                       PIC X(06).                  00102000
102001
103000 PROCEDURE DIVISION.                                              00103000
103001
104000 000-MAIN.                                                        00104000
105000     PERFORM 700-OPEN-FILES.                                      00105000
106000     PERFORM 100-COMPUTE-MONTH-WINDOW.                            00106000
107000     PERFORM 150-READ-USER-FILE.                                  00107000
108000     PERFORM 200-PROCESS-ALL-USERS                                00108000
109000             UNTIL USRDB-EOF.                                     00109000
110000     DISPLAY 'RPTMTHLY - MONTHLY REPORTS COMPLETE FOR '           00110000
111000         WS-USER-COUNT ' USERS'.                                  00111000
112000     PERFORM 790-CLOSE-FILES.                                     00112000
113000     STOP RUN.                                                    00113000
113001
114000 100-COMPUTE-MONTH-WINDOW.                                        00114000
115000     READ PARMCARD                                                00115000
116000         AT END MOVE SPACES TO WS-TARGET-MONTH-TEXT               00116000
117000     END-READ.                                                    00117000
118000     IF WS-PARMCARD-STATUS = '00'                                 00118000
119000         MOVE PARM-RECORD TO WS-TARGET-MONTH-TEXT                 00119000
120000     END-IF.                                                      00120000
121000     IF WS-TARGET-MONTH-TEXT = SPACES                             00121000
122000         PERFORM 110-DEFAULT-TO-CURRENT-MONTH                     00122000
123000     END-IF.                                                      00123000
124000     MOVE WS-TARGET-YYYY TO WS-WINDOW-START-YYYY.                 00124000
125000     MOVE WS-TARGET-MM   TO WS-WINDOW-START-MM.                   00125000
126000     PERFORM 120-COMPUTE-WINDOW-END.                              00126000
127000     PERFORM 130-EDIT-WINDOW-DATES.                               00127000
127001
128000 110-DEFAULT-TO-CURRENT-MONTH.                                    00128000
129000     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.              00129000
130000     MOVE WS-RUN-YYYY TO WS-TARGET-YYYY.                          00130000
131000     MOVE WS-RUN-MM   TO WS-TARGET-MM.                            00131000
131001
132000 120-COMPUTE-WINDOW-END.                                          00132000
133000     IF WS-WINDOW-START-MM = 12                                   00133000
134000         COMPUTE WS-WINDOW-END-YYYY = WS-WINDOW-START-YYYY + 1    00134000
135000         MOVE 1 TO WS-WINDOW-END-MM                               00135000
136000     ELSE                                                         00136000
137000         MOVE WS-WINDOW-START-YYYY TO WS-WINDOW-END-YYYY          00137000
138000         COMPUTE WS-WINDOW-END-MM = WS-WINDOW-START-MM + 1        00138000
139000     END-IF.                                                      00139000
139001
140000 130-EDIT-WINDOW-DATES.                                           00140000
141000     STRING WS-WINDOW-START-YYYY, '-'                             00141000
142000            WS-WINDOW-START-MM,   '-01'                           00142000
143000            DELIMITED BY SIZE INTO WS-MONTH-START-DATE            00143000
144000     END-STRING.                                                  00144000
145000     STRING WS-WINDOW-END-YYYY, '-'                               00145000
146000            WS-WINDOW-END-MM,   '-01'                             00146000
147000            DELIMITED BY SIZE INTO WS-MONTH-END-DATE              00147000
148000     END-STRING.                                                  00148000
148001
149000 150-READ-USER-FILE.                                              00149000
150000     READ USRDB NEXT RECORD                                       00150000
151000         AT END SET USRDB-EOF TO TRUE                             00151000
152000     END-READ.                                                    00152000
152001
153000 200-PROCESS-ALL-USERS.                                           00153000
154000     ADD 1 TO WS-USER-COUNT.                                      00154000
155000     PERFORM 210-BUILD-OUTPUT-DSNAMES.                            00155000
156000     CALL 'RPTPAYM' USING USR-FD-USER-ID, WS-MONTH-START-DATE,    00156000
157000             WS-MONTH-END-DATE, WS-PAY-DSNAME.                    00157000
158000     CALL 'RPTDAILY' USING USR-FD-USER-ID, WS-MONTH-START-DATE,   00158000
159000             WS-MONTH-END-DATE, WS-DLY-DSNAME.                    00159000
160000     PERFORM 150-READ-USER-FILE.                                  00160000
160001
161000 210-BUILD-OUTPUT-DSNAMES.                                        00161000
162000     MOVE SPACES TO WS-PAY-DSNAME.                                00162000
163000     MOVE SPACES TO WS-DLY-DSNAME.                                00163000
164000     STRING 'PAYRPT.'  DELIMITED BY SIZE                          00164000
165000            USR-FD-USER-ID DELIMITED BY SPACE                     00165000
166000            '.'        DELIMITED BY SIZE                          00166000
167000            WS-WINDOW-START-YYYY DELIMITED BY SIZE                00167000
168000            WS-WINDOW-START-MM   DELIMITED BY SIZE                00168000
169000            INTO WS-PAY-DSNAME                                    00169000
170000     END-STRING.                                                  00170000
171000     STRING 'DLYRPT.'  DELIMITED BY SIZE                          00171000
172000            USR-FD-USER-ID DELIMITED BY SPACE                     00172000
173000            '.'        DELIMITED BY SIZE                          00173000
174000            WS-WINDOW-START-YYYY DELIMITED BY SIZE                00174000
175000            WS-WINDOW-START-MM   DELIMITED BY SIZE                00175000
176000            INTO WS-DLY-DSNAME                                    00176000
177000     END-STRING.                                                  00177000
177001
178000 700-OPEN-FILES.                                                  00178000
179000     OPEN INPUT PARMCARD.                                         00179000
180000     OPEN INPUT USRDB.                                            00180000
180001
181000 790-CLOSE-FILES.                                                 00181000
182000     CLOSE PARMCARD.                                              00182000
183000     CLOSE USRDB.                                                 00183000
