001000***************************************************************** 00001000
002000* REJREC    -  REJECTED TRANSACTION RECORD LAYOUT                 00002000
003000*                                                                 00003000
004000* ONE FIXED-COLUMN LINE PER RECORD REJECTED BY EITHER FEED.       00004000
005000* WRITTEN TO REJFILE IN EXTEND MODE SO BOTH TXNIMPT AND           00005000
006000* TXNMSGI ACCUMULATE INTO THE SAME RUN-TO-RUN LOG.                00006000
007000*                                                                 00007000
008000* MAINTENANCE:                                                    00008000
009000*   04/02/95  DWS  ORIGINAL LAYOUT - REQUEST 4471.                00009000
010000*   07/18/97  JLR  ADDED REJ-SOURCE TO TELL CSV FROM QUEUE.       00010000
010100*   09/08/00  RGM  ADDED SPARE RESERVED COLUMNS AT THE END OF THE 00010100
010200*                   LINE - AUDIT WANTS ROOM FOR A REVIEWED-BY AND 00010200
010300*                   REVIEWED-DATE STAMP ON REJFILE WITHOUT ANOTHER00010300
010400*                   LAYOUT CHANGE - REQ 4933.                     00010400
011000***************************************************************** 00011000
012000 01  REJECTED-RECORD-LINE.                                        00012000
013000     05  REJ-SEQ                     PIC 9(06).                   00013000
014000     05  FILLER                      PIC X(01)  VALUE SPACE.      00014000
015000     05  REJ-RECEIVED-AT             PIC X(19).                   00015000
016000     05  FILLER                      PIC X(01)  VALUE SPACE.      00016000
017000     05  REJ-REASON                  PIC X(50).                   00017000
018000     05  FILLER                      PIC X(01)  VALUE SPACE.      00018000
019000     05  REJ-SOURCE                  PIC X(08).                   00019000
020000     05  FILLER                      PIC X(01)  VALUE SPACE.      00020000
021000     05  REJ-PAYLOAD                 PIC X(120).                  00021000
021100     05  FILLER                      PIC X(01)  VALUE SPACE.      00021100
021200*--- RESERVED FOR REJECT REVIEW / SIGN-OFF - NOT YET IN USE.      00021200
021300     05  REJ-REVIEWED-BY             PIC X(08)  VALUE SPACES.     00021300
021400     05  FILLER                      PIC X(01)  VALUE SPACE.      00021400
021500     05  REJ-REVIEWED-DATE           PIC X(08)  VALUE SPACES.     00021500
021600     05  FILLER                      PIC X(20)  VALUE SPACES.     00021600
