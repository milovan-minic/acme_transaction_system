001000***************************************************************** 00001000
002000* MNTCMD    -  MASTER MAINTENANCE COMMAND RECORD                  00002000
003000*                                                                 00003000
004000* ONE MAINTENANCE REQUEST READ FROM MNTFILE BY MSTRMAINT.         00004000
005000* MC-ACTION-CODE DRIVES THE VERB, MC-MASTER-TYPE PICKS THE        00005000
006000* MASTER FILE.  SAME SHAPE AS THE OLD SAM3ABND TRANSACTION        00006000
007000* (KEY - COMMAND - VALUE), RESTATED FOR THE TWO ACME MASTERS.     00007000
008000*                                                                 00008000
009000* MC-ACTION-CODE  L = LIST     A = ADD                            00009000
010000*                 E = EDIT     D = DELETE (SOFT)                  00010000
011000* MC-MASTER-TYPE  U = USER MASTER (USRDB)                         00011000
012000*                 C = CURRENCY MASTER (CURDB)                     00012000
013000*                                                                 00013000
014000* MAINTENANCE:                                                    00014000
015000*   08/02/96  DWS  ORIGINAL LAYOUT - REQUEST 4488.                00015000
016000***************************************************************** 00016000
017000 01  MAINT-COMMAND-RECORD.                                        00017000
018000     05  MC-ACTION-CODE              PIC X(01).                   00018000
019000         88  MC-ACTION-LIST               VALUE 'L'.              00019000
020000         88  MC-ACTION-ADD                VALUE 'A'.              00020000
021000         88  MC-ACTION-EDIT                VALUE 'E'.             00021000
022000         88  MC-ACTION-DELETE              VALUE 'D'.             00022000
023000     05  MC-MASTER-TYPE              PIC X(01).                   00023000
024000         88  MC-TYPE-USER                  VALUE 'U'.             00024000
025000         88  MC-TYPE-CURRENCY               VALUE 'C'.            00025000
026000     05  MC-KEY                      PIC X(10).                   00026000
027000     05  MC-NAME                     PIC X(30).                   00027000
028000     05  FILLER                      PIC X(38).                   00028000
