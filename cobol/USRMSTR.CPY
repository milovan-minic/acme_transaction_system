001000***************************************************************** 00001000
002000* USRMSTR   -  USER MASTER RECORD LAYOUT                          00002000
003000*                                                                 00003000
004000* COPY USRMSTR REPLACING ==:TAG:== BY ==prefix==.                 00004000
005000*                                                                 00005000
006000* USED BOTH AS THE FD RECORD FOR USRDB (REPLACING BY USR-FD)      00006000
007000* AND AS A WORKING-STORAGE WORK RECORD (REPLACING BY WS-USER)     00007000
008000* -- SAME TRICK THE CUSTOMER COPYBOOK USED FOR CUST-REC/          00008000
009000* CSTOUT-REC.  KEY IS :TAG:-USER-ID.  SOFT DELETE ONLY, THE       00009000
010000* RECORD IS NEVER PHYSICALLY REMOVED.                             00010000
011000*                                                                 00011000
012000* MAINTENANCE:                                                    00012000
013000*   02/19/96  DWS  ORIGINAL LAYOUT - REQUEST 4471.                00013000
014000*   09/30/99  JLR  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD -   00014000
014100*                   AUDIT STAMP ADDED THE FOLLOWING YEAR FIXES    00014100
014200*                   THAT.                                         00014200
014300*   10/02/00  RGM  ADDED BRANCH/REGION AND AN ADD/MAINT AUDIT     00014300
014400*                   STAMP, SAME AS THE TRANREC CHANGE - REQ 4933. 00014400
015000***************************************************************** 00015000
016000 01  :TAG:-RECORD.                                                00016000
017000     05  :TAG:-USER-ID               PIC X(10).                   00017000
018000     05  :TAG:-USER-NAME             PIC X(30).                   00018000
019000     05  :TAG:-DELETED-FLAG          PIC X(01).                   00019000
020000         88  :TAG:-ACTIVE                 VALUE 'N'.              00020000
021000         88  :TAG:-SOFT-DELETED           VALUE 'Y'.              00021000
021100     05  :TAG:-BRANCH-CODE           PIC X(04).                   00021100
021200     05  :TAG:-REGION-CODE           PIC X(02).                   00021200
021300     05  :TAG:-AUDIT-STAMP.                                       00021300
021400         10  :TAG:-ADD-DATE          PIC X(08).                   00021400
021500         10  :TAG:-ADD-USER          PIC X(08).                   00021500
021600         10  :TAG:-LAST-MAINT-DATE   PIC X(08).                   00021600
021700         10  :TAG:-LAST-MAINT-USER   PIC X(08).                   00021700
022000     05  FILLER                      PIC X(20).                   00022000
