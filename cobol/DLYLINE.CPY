001000***************************************************************** 00001000
002000* DLYLINE   -  DAILY TOTALS REPORT DETAIL LINE (RPTDAILY OUTPUT)  00002000
003000*                                                                 00003000
004000* COMMA-DELIMITED LINE WRITTEN TO DLYRPT, ONE PER DAY WITH        00004000
005000* ACTIVITY, ASCENDING BY DAY.  THE CONTROL BREAK IS ON            00005000
006000* DLY-DAY.  DLY-HEADER-LINE IS WRITTEN ONCE PER REPORT.           00006000
007000*                                                                 00007000
008000* MAINTENANCE:                                                    00008000
009000*   05/14/96  DWS  ORIGINAL LAYOUT - REQUEST 4471.                00009000
009100*   09/08/00  RGM  WIDENED THE SPARE FILLER AT THE END OF BOTH    00009100
009200*                   LINES, SAME PRINT SERVICES REQUEST AS THE     00009200
009300*                   PAYLINE CHANGE - REQ 4933.                    00009300
010000***************************************************************** 00010000
011000 01  DLY-HEADER-LINE.                                             00011000
012000     05  FILLER                      PIC X(28) VALUE              00012000
013000         'day,total_sent,total_receiv'.                           00013000
014000     05  FILLER                      PIC X(04) VALUE 'ed  '.      00014000
015000     05  FILLER                      PIC X(75) VALUE SPACES.      00015000
015001
016000 01  DLY-DETAIL-LINE.                                             00016000
017000     05  DLY-DAY                     PIC X(10).                   00017000
018000     05  FILLER                      PIC X(01) VALUE ','.         00018000
019000     05  DLY-TOTAL-SENT              PIC Z(09)9.99.               00019000
020000     05  FILLER                      PIC X(01) VALUE ','.         00020000
021000     05  DLY-TOTAL-RECEIVED          PIC Z(09)9.99.               00021000
021100*--- RESERVED FOR A FUTURE BRANCH/REGION COLUMN - NOT YET IN USE. 00021100
022000     05  FILLER                      PIC X(64) VALUE SPACES.      00022000
