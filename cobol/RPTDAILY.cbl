001000***************************************************************** 00001000
002000*                                                                 00002000
003000*   PROGRAM:   RPTDAILY                                           00003000
004000*                                                                 00004000
005000*   BUILDS ONE USER'S DAILY TOTALS REPORT - FOR EVERY CALENDAR    00005000
006000*   DAY WITH ACTIVITY, THE SUM OF AMOUNTS THE USER SENT AND       00006000
007000*   THE SUM THE USER RECEIVED, WITHIN AN OPTIONAL DATE WINDOW     00007000
008000*   (START INCLUSIVE, END EXCLUSIVE).  CALLED BY RPTMTHLY FOR     00008000
009000*   EACH USER; ALSO CALLABLE STAND-ALONE.                         00009000
010000*                                                                 00010000
011000*   SAME SELECTION SHAPE AS RPTPAYM - TRANDB IS SCANNED           00011000
012000*   SEQUENTIALLY, MATCHING ROWS GO INTO A WORKING STORAGE         00012000
013000*   TABLE, TXNSORT PUTS THEM IN TIMESTAMP (SO ALSO DAY) ORDER,    00013000
014000*   THEN THE DAY CONTROL BREAK RUNS OVER THE SORTED TABLE.        00014000
015000*                                                                 00015000
016000***************************************************************** 00016000
017000 IDENTIFICATION DIVISION.                                         00017000
018000 PROGRAM-ID. RPTDAILY.                                            00018000
019000 AUTHOR. D W STOUT.                                               00019000
020000 INSTALLATION. ACME DATA PROCESSING.                              00020000
021000 DATE-WRITTEN. 05/17/96.                                          00021000
022000 DATE-COMPILED.                                                   00022000
023000 SECURITY. NON-CONFIDENTIAL.                                      00023000
024000***************************************************************** 00024000
025000* CHANGE LOG                                                      00025000
026000*   05/17/96  DWS  ORIGINAL - REQUEST 4471.                       00026000
027000*   06/02/98  JLR  CONFIRMED END DATE STAYS EXCLUSIVE HERE -      00027000
028000*                   SEE THE RPTPAYM LOG FOR WHY THE TWO REPORTS   00028000
029000*                   DIFFER ON THIS - REQ 4903.                    00029000
030000*   02/02/00  RGM  SELECTED-TABLE RAISED TO 2000 ROWS, SAME       00030000
031000*                   FIX AS RPTPAYM.                               00031000
032000*   03/11/01  RGM  A SELF-PAYMENT (SENDER = RECEIVER = THE        00032000
033000*                   REQUESTED USER) NOW ADDS TO BOTH TOTALS       00033000
034000*                   FOR THE DAY INSTEAD OF ONLY TOTAL-SENT -      00034000
035000*                   REQUEST 5077.                                 00035000
036000***************************************************************** 00036000
037000 ENVIRONMENT DIVISION.                                            00037000
038000 CONFIGURATION SECTION.                                           00038000
039000 SOURCE-COMPUTER. IBM-370.                                        00039000
040000 OBJECT-COMPUTER. IBM-370.                                        00040000
041000 SPECIAL-NAMES.                                                   00041000
042000     C01 IS TOP-OF-FORM.                                          00042000
042001
043000 INPUT-OUTPUT SECTION.                                            00043000
044000 FILE-CONTROL.                                                    00044000
045000     SELECT TRANDB   ASSIGN TO TRANDB                             00045000
046000         ORGANIZATION IS INDEXED                                  00046000
047000         ACCESS MODE  IS DYNAMIC                                  00047000
048000         RECORD KEY   IS TRAN-TRANSACTION-ID                      00048000
049000         FILE STATUS  IS WS-TRANDB-STATUS.                        00049000
049001
050000     SELECT DLYRPT   ASSIGN TO WS-DLYRPT-DSNAME                   00050000
051000         ORGANIZATION IS LINE SEQUENTIAL                          00051000
052000         FILE STATUS  IS WS-DLYRPT-STATUS.                        00052000
052001
053000 DATA DIVISION.                                                   00053000
054000 FILE SECTION.                                                    00054000
055000 FD  TRANDB                                                       00055000
056000     RECORDING MODE IS F                                          00056000
057000     LABEL RECORDS ARE STANDARD.                                  00057000
058000 01  TRAN-RECORD.                                                 00058000
059000     COPY TRANREC.                                                00059000
059001
060000 FD  DLYRPT                                                       00060000
061000     RECORDING MODE IS F                                          00061000
062000     LABEL RECORDS ARE STANDARD.                                  00062000
063000 01  RPT-LINE                        PIC X(80).                   00063000
063001
064000 WORKING-STORAGE SECTION.                                         00064000
064001
065000 01  WS-FILE-STATUS-CODES.                                        00065000
066000     05  WS-TRANDB-STATUS            PIC X(02).                   00066000
067000         88  WS-TRANDB-AT-END            VALUE '10'.              00067000
068000     05  WS-DLYRPT-STATUS            PIC X(02).                   00068000
069000     05  FILLER                      PIC X(08).                   00069000
069001
070000 01  WS-DLYRPT-DSNAME                PIC X(40).                   00070000
071000*--- SAME SHORT-FORM TRACE VIEW AS RPTPAYM'S DSNAME FIELD.        00071000
072000 01  WS-DLYRPT-DSNAME-R REDEFINES WS-DLYRPT-DSNAME.               00072000
073000     05  WS-DSNAME-SHORT-FORM        PIC X(08).                   00073000
074000     05  FILLER                      PIC X(32).                   00074000
074001
075000 01  WS-EOF-SWITCHES.                                             00075000
076000     05  WS-TRANDB-EOF-SW            PIC X(01) VALUE 'N'.         00076000
077000         88  TRANDB-EOF                  VALUE 'Y'.               00077000
078000     05  FILLER                      PIC X(09).                   00078000
078001
079000 01  WS-WINDOW-SWITCHES.                                          00079000
080000     05  WS-WINDOW-OK-SW             PIC X(01) VALUE 'Y'.         00080000
081000         88  WS-WINDOW-OK                VALUE 'Y'.               00081000
082000     05  FILLER                      PIC X(09).                   00082000
082001
083000 01  WS-SELECTED-SUBSCRIPTS.                                      00083000
084000     05  WS-SELECTED-COUNT           PIC S9(08) COMP VALUE 0.     00084000
085000     05  WS-SCAN-SUB                 PIC S9(08) COMP VALUE 0.     00085000
086000     05  FILLER                      PIC X(04).                   00086000
087000*--- BYTE VIEW OF THE SUBSCRIPTS - REQUEST 5210 DUMP PATCH,       00087000
088000*--- SAME AS RPTPAYM AND TXNSORT.                                 00088000
089000 01  WS-SELECTED-SUBSCRIPTS-R REDEFINES WS-SELECTED-SUBSCRIPTS.   00089000
090000     05  WS-SUBSCRIPT-BYTES          PIC X(16).                   00090000
090001
091000 01  WS-SELECTED-TABLE.                                           00091000
092000     05  WS-SELECTED-ENTRY OCCURS 1 TO 2000 TIMES                 00092000
093000                 DEPENDING ON WS-SELECTED-COUNT.                  00093000
094000         COPY TRANREC.                                            00094000
094001
095000 01  WS-DATE-EDIT-AREA.                                           00095000
096000     05  WS-EDIT-TIMESTAMP-DAY       PIC X(10).                   00096000
097000     05  FILLER                      PIC X(70).                   00097000
098000*--- DAY-ONLY VIEW OF THE COMPARE FIELD.                          00098000
099000 01  WS-DATE-EDIT-AREA-R REDEFINES WS-DATE-EDIT-AREA.             00099000
100000     05  WS-EDIT-RAW-BYTES           PIC X(80).                   00100000
100001
101000 01  WS-CONTROL-BREAK-AREA.                                       00101000
102000     05  WS-CURRENT-DAY              PIC X(10) VALUE SPACES.      00102000
103000     05  WS-TOTAL-SENT               PIC 9(11)V99 VALUE 0.        00103000
104000     05  WS-TOTAL-RECEIVED           PIC 9(11)V99 VALUE 0.        00104000
105000     05  WS-DAY-HAS-DATA-SW          PIC X(01) VALUE 'N'.         00105000
106000         88  WS-DAY-HAS-DATA             VALUE 'Y'.               00106000
107000     05  FILLER                      PIC X(09).                   00107000
107001
108000 COPY DLYLINE.                                                    00108000
108001
109000 LINKAGE SECTION.                                                 00109000
110000 01  LK-USER-ID                      PIC X(10).                   00110000
111000 01  LK-START-DATE                   PIC X(10).                   00111000
112000 01  LK-END-DATE                     PIC X(10).                   00112000
113000 01  LK-OUTPUT-DSNAME                PIC X(40).                   00113000
113001
114000 PROCEDURE DIVISION USING LK-USER-ID, LK-START-DATE,              00114000
115000         LK-END-DATE, LK-OUTPUT-DSNAME.                           00115000
115001
116000 000-MAIN.                                                        00116000
117000     MOVE LK-OUTPUT-DSNAME TO WS-DLYRPT-DSNAME.                   00117000
118000     PERFORM 700-OPEN-FILES.                                      00118000
119000     PERFORM 100-SELECT-TRANSACTIONS                              00119000
120000             UNTIL TRANDB-EOF.                                    00120000
121000     CALL 'TXNSORT' USING WS-SELECTED-COUNT, WS-SELECTED-TABLE.   00121000
122000     WRITE RPT-LINE FROM DLY-HEADER-LINE.                         00122000
123000     PERFORM 400-CONTROL-BREAK-BY-DAY                             00123000
124000             VARYING WS-SCAN-SUB FROM 1 BY 1                      00124000
125000             UNTIL WS-SCAN-SUB > WS-SELECTED-COUNT.               00125000
126000     IF WS-DAY-HAS-DATA                                           00126000
127000         PERFORM 450-WRITE-DAY-TOTALS                             00127000
128000     END-IF.                                                      00128000
129000     PERFORM 790-CLOSE-FILES.                                     00129000
130000     GOBACK.                                                      00130000
130001
131000 100-SELECT-TRANSACTIONS.                                         00131000
132000     READ TRANDB NEXT RECORD                                      00132000
133000         AT END SET TRANDB-EOF TO TRUE                            00133000
134000     END-READ.                                                    00134000
135000     IF NOT TRANDB-EOF                                            00135000
136000         PERFORM 200-CHECK-SELECTION                              00136000
137000     END-IF.                                                      00137000
137001
138000 200-CHECK-SELECTION.                                             00138000
139000     IF TRAN-SENDER-ID = LK-USER-ID                               00139000
140000             OR TRAN-RECEIVER-ID = LK-USER-ID                     00140000
141000         PERFORM 210-CHECK-DATE-WINDOW                            00141000
142000         IF WS-WINDOW-OK                                          00142000
143000             PERFORM 290-APPEND-SELECTED-ROW                      00143000
144000         END-IF                                                   00144000
145000     END-IF.                                                      00145000
145001
146000 210-CHECK-DATE-WINDOW.                                           00146000
147000     MOVE 'Y' TO WS-WINDOW-OK-SW.                                 00147000
148000     MOVE TRAN-TIMESTAMP(1:10) TO WS-EDIT-TIMESTAMP-DAY.          00148000
149000     IF LK-START-DATE NOT = SPACES                                00149000
150000             AND WS-EDIT-TIMESTAMP-DAY < LK-START-DATE            00150000
151000         MOVE 'N' TO WS-WINDOW-OK-SW                              00151000
152000     END-IF.                                                      00152000
153000     IF LK-END-DATE NOT = SPACES                                  00153000
154000             AND WS-EDIT-TIMESTAMP-DAY NOT < LK-END-DATE          00154000
155000         MOVE 'N' TO WS-WINDOW-OK-SW                              00155000
156000     END-IF.                                                      00156000
156001
157000 290-APPEND-SELECTED-ROW.                                         00157000
158000     ADD 1 TO WS-SELECTED-COUNT.                                  00158000
159000     MOVE TRAN-RECORD TO WS-SELECTED-ENTRY(WS-SELECTED-COUNT).    00159000
159001
160000 400-CONTROL-BREAK-BY-DAY.                                        00160000
161000     MOVE TRAN-TIMESTAMP OF WS-SELECTED-ENTRY(WS-SCAN-SUB)(1:10)  00161000
162000                          TO WS-EDIT-TIMESTAMP-DAY.               00162000
163000     IF WS-DAY-HAS-DATA                                           00163000
164000             AND WS-EDIT-TIMESTAMP-DAY NOT = WS-CURRENT-DAY       00164000
165000         PERFORM 450-WRITE-DAY-TOTALS                             00165000
166000     END-IF.                                                      00166000
167000     IF NOT WS-DAY-HAS-DATA                                       00167000
168000         MOVE WS-EDIT-TIMESTAMP-DAY TO WS-CURRENT-DAY             00168000
169000         MOVE 'Y' TO WS-DAY-HAS-DATA-SW                           00169000
170000         MOVE 0 TO WS-TOTAL-SENT                                  00170000
171000         MOVE 0 TO WS-TOTAL-RECEIVED                              00171000
172000     END-IF.                                                      00172000
173000     IF TRAN-SENDER-ID OF WS-SELECTED-ENTRY(WS-SCAN-SUB)          00173000
174000             = LK-USER-ID                                         00174000
175000         ADD TRAN-AMOUNT OF WS-SELECTED-ENTRY(WS-SCAN-SUB)        00175000
176000                                      TO WS-TOTAL-SENT            00176000
177000     END-IF.                                                      00177000
178000     IF TRAN-RECEIVER-ID OF WS-SELECTED-ENTRY(WS-SCAN-SUB)        00178000
179000             = LK-USER-ID                                         00179000
180000         ADD TRAN-AMOUNT OF WS-SELECTED-ENTRY(WS-SCAN-SUB)        00180000
181000                                      TO WS-TOTAL-RECEIVED        00181000
182000     END-IF.                                                      00182000
182001
183000 450-WRITE-DAY-TOTALS.                                            00183000
184000     MOVE WS-CURRENT-DAY          TO DLY-DAY.                     00184000
185000     MOVE WS-TOTAL-SENT           TO DLY-TOTAL-SENT.              00185000
186000     MOVE WS-TOTAL-RECEIVED       TO DLY-TOTAL-RECEIVED.          00186000
187000     WRITE RPT-LINE FROM DLY-DETAIL-LINE.                         00187000
188000     MOVE WS-EDIT-TIMESTAMP-DAY   TO WS-CURRENT-DAY.              00188000
189000     MOVE 0                       TO WS-TOTAL-SENT.               00189000
190000     MOVE 0                       TO WS-TOTAL-RECEIVED.           00190000
190001
191000 700-OPEN-FILES.                                                  00191000
192000     OPEN INPUT  TRANDB.                                          00192000
193000     OPEN OUTPUT DLYRPT.                                          00193000
193001
194000 790-CLOSE-FILES.                                                 00194000
195000     CLOSE TRANDB.                                                00195000
196000     CLOSE DLYRPT.                                                00196000
