001000***************************************************************** 00001000
002000*                                                                 00002000
003000*   PROGRAM:   TXNSORT                                            00003000
004000*                                                                 00004000
005000*   IN-STORAGE INSERTION SORT OVER A TABLE OF TRANSACTION         00005000
006000*   RECORDS, ASCENDING BY TRAN-TIMESTAMP.  CALLED BY RPTPAYM      00006000
007000*   AND RPTDAILY AFTER THEY HAVE PULLED ONE USER'S SELECTED       00007000
008000*   TRANSACTIONS OUT OF TRANDB INTO WORKING STORAGE - TRANDB      00008000
009000*   ITSELF IS KEYED BY TRANSACTION ID, NOT BY DATE, SO THE        00009000
010000*   REPORT ORDER HAS TO BE BUILT HERE.                            00010000
011000*                                                                 00011000
012000*   LIFTED FROM THE OLD IN-MEMORY NUMBER SORT (ADSORT) THAT       00012000
013000*   THE SYSTEMS GROUP USED FOR THE COBOL OPTIMIZATION CLASS -     00013000
014000*   SAME ALGORITHM, WORKING ON A TRANSACTION-RECORD TABLE         00014000
015000*   ENTRY INSTEAD OF A COMP NUMBER.                               00015000
016000*                                                                 00016000
017000***************************************************************** 00017000
018000 IDENTIFICATION DIVISION.                                         00018000
019000 PROGRAM-ID. TXNSORT.                                             00019000
020000 AUTHOR. D W STOUT.                                               00020000
021000 INSTALLATION. ACME DATA PROCESSING.                              00021000
022000 DATE-WRITTEN. 05/20/96.                                          00022000
023000 DATE-COMPILED.                                                   00023000
024000 SECURITY. NON-CONFIDENTIAL.                                      00024000
025000***************************************************************** 00025000
026000* CHANGE LOG                                                      00026000
027000*   05/20/96  DWS  ORIGINAL - REQUEST 4471, ADAPTED FROM THE      00027000
028000*                   OLD ADSORT NUMBER-TABLE INSERTION SORT.       00028000
029000*   08/05/97  JLR  ADSORT SKIPPED EVERY OTHER ENTRY (MOVE-FROM    00029000
030000*                   FROM 3 BY 2) - FIXED TO WALK EVERY ENTRY,     00030000
031000*                   THE OLD ROUTINE ONLY WORKED BY LUCK ON AN     00031000
032000*                   ALREADY-MOSTLY-SORTED TABLE.                  00032000
032100*   09/08/00  RGM  TRANREC GREW A SOURCE FEED, BRANCH/REGION AND  00032100
032200*                   AN AUDIT STAMP (REQ 4933) - WIDENED THE RAW   00032200
032300*                   BYTE VIEW AND THE KEY-ONLY REDEFINES TO MATCH 00032300
032400*                   THE NEW RECORD LENGTH.                        00032400
033000***************************************************************** 00033000
034000 ENVIRONMENT DIVISION.                                            00034000
035000 CONFIGURATION SECTION.                                           00035000
036000 SOURCE-COMPUTER. IBM-370.                                        00036000
037000 OBJECT-COMPUTER. IBM-370.                                        00037000
038000 SPECIAL-NAMES.                                                   00038000
039000     C01 IS TOP-OF-FORM.                                          00039000
039001
040000 DATA DIVISION.                                                   00040000
041000 WORKING-STORAGE SECTION.                                         00041000
041001
042000 01  WS-WORK-VARIABLES.                                           00042000
043000     05  WS-INSERT-ENTRY.                                         00043000
044000         COPY TRANREC.                                            00044000
045000     05  FILLER                      PIC X(10).                   00045000
046000*--- RAW BYTE VIEW OF THE INSERT-ENTRY BUFFER, USED WHEN THE      00046000
047000*--- SHOP'S DUMP UTILITY PATCH (REQUEST 5210) NEEDS TO TRACE      00047000
048000*--- A BAD SWAP WITHOUT DECODING EVERY FIELD BY HAND.             00048000
049000 01  WS-WORK-VARIABLES-R REDEFINES WS-WORK-VARIABLES.             00049000
050000     05  WS-INSERT-RAW-BYTES         PIC X(144).                  00050000
050001
051000 01  WS-ARRAY-SUBSCRIPTS.                                         00051000
052000     05  WS-MOVE-FROM                PIC S9(08) COMP VALUE 0.     00052000
053000     05  WS-INSERT-TO                PIC S9(08) COMP VALUE 0.     00053000
054000     05  FILLER                      PIC X(04).                   00054000
055000 01  WS-ARRAY-SUBSCRIPTS-R REDEFINES WS-ARRAY-SUBSCRIPTS.         00055000
056000     05  WS-SUBSCRIPT-BYTES          PIC X(08).                   00056000
057000     05  FILLER                      PIC X(04).                   00057000
057001
058000 LINKAGE SECTION.                                                 00058000
059000 01  LK-ARRAY-SIZE                   PIC S9(08) COMP.             00059000
060000 01  LK-SORT-TABLE.                                               00060000
061000     05  LK-SORT-ENTRY OCCURS 0 TO 5000 TIMES                     00061000
062000                 DEPENDING ON LK-ARRAY-SIZE.                      00062000
063000         COPY TRANREC.                                            00063000
064000*--- KEY-ONLY VIEW OF THE SAME TABLE, LETS 100-INSERT-NEXT-ENTRY  00064000
065000*--- TEST THE TIMESTAMP WITHOUT QUALIFYING THROUGH THE WHOLE      00065000
066000*--- TRANSACTION-RECORD GROUP ON EVERY COMPARE.                   00066000
067000 01  LK-SORT-TABLE-KEY-R REDEFINES LK-SORT-TABLE.                 00067000
068000     05  LK-SORT-KEY-ENTRY OCCURS 0 TO 5000 TIMES                 00068000
069000                 DEPENDING ON LK-ARRAY-SIZE.                      00069000
070000         10  FILLER                  PIC X(54).                   00070000
071000         10  LK-KEY-TIMESTAMP        PIC X(19).                   00071000
072000         10  FILLER                  PIC X(61).                   00072000
072001
073000 PROCEDURE DIVISION USING LK-ARRAY-SIZE, LK-SORT-TABLE.           00073000
073001
074000 000-SORT-TABLE.                                                  00074000
075000     IF LK-ARRAY-SIZE > 1                                         00075000
076000         PERFORM 100-INSERT-NEXT-ENTRY                            00076000
077000                 VARYING WS-MOVE-FROM FROM 2 BY 1                 00077000
078000                 UNTIL WS-MOVE-FROM > LK-ARRAY-SIZE               00078000
079000     END-IF.                                                      00079000
080000     GOBACK.                                                      00080000
080001
081000 100-INSERT-NEXT-ENTRY.                                           00081000
082000     MOVE LK-SORT-ENTRY(WS-MOVE-FROM) TO WS-INSERT-ENTRY.         00082000
083000     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                     00083000
084000     PERFORM 110-SHIFT-ONE-ENTRY-DOWN                             00084000
085000             UNTIL WS-INSERT-TO <= 0                              00085000
086000             OR LK-KEY-TIMESTAMP(WS-INSERT-TO)                    00086000
087000                  <= TRAN-TIMESTAMP OF WS-INSERT-ENTRY.           00087000
088000     MOVE WS-INSERT-ENTRY TO LK-SORT-ENTRY(WS-INSERT-TO + 1).     00088000
088001
089000 110-SHIFT-ONE-ENTRY-DOWN.                                        00089000
090000     MOVE LK-SORT-ENTRY(WS-INSERT-TO)                             00090000
091000                          TO LK-SORT-ENTRY(WS-INSERT-TO + 1).     00091000
092000     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                     00092000
