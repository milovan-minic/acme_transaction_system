001000***************************************************************** 00001000
002000* PAYLINE   -  PAYMENTS REPORT DETAIL LINE (RPTPAYM OUTPUT)       00002000
003000*                                                                 00003000
004000* COMMA-DELIMITED LINE WRITTEN TO PAYRPT, ONE PER SELECTED        00004000
005000* TRANSACTION, IN TIMESTAMP ORDER.  PAY-HEADER-LINE IS            00005000
006000* WRITTEN ONCE AS THE FIRST RECORD OF EVERY REPORT.               00006000
007000*                                                                 00007000
008000* MAINTENANCE:                                                    00008000
009000*   05/14/96  DWS  ORIGINAL LAYOUT - REQUEST 4471.                00009000
009100*   09/08/00  RGM  WIDENED THE SPARE FILLER AT THE END OF BOTH    00009100
009200*                   LINES - PRINT SERVICES ASKED FOR ROOM TO      00009200
009300*                   SLIDE A BRANCH/REGION COLUMN IN LATER WITHOUT 00009300
009400*                   SHIFTING THE REPORT'S PHYSICAL WIDTH AGAIN -  00009400
009500*                   REQ 4933.                                     00009500
010000***************************************************************** 00010000
011000 01  PAY-HEADER-LINE.                                             00011000
012000     05  FILLER                      PIC X(58) VALUE              00012000
013000         'id,sender_id,receiver_id,amount,currency,timestamp,statu00013000
014000-    's'.                                                         00014000
015000     05  FILLER                      PIC X(75) VALUE SPACES.      00015000
015001
016000 01  PAY-DETAIL-LINE.                                             00016000
017000     05  PAY-TRANSACTION-ID          PIC X(20).                   00017000
018000     05  FILLER                      PIC X(01) VALUE ','.         00018000
019000     05  PAY-SENDER-ID               PIC X(10).                   00019000
020000     05  FILLER                      PIC X(01) VALUE ','.         00020000
021000     05  PAY-RECEIVER-ID             PIC X(10).                   00021000
022000     05  FILLER                      PIC X(01) VALUE ','.         00022000
023000     05  PAY-AMOUNT                  PIC ZZZZZZZZ9.99.            00023000
024000     05  FILLER                      PIC X(01) VALUE ','.         00024000
025000     05  PAY-CURRENCY-CODE           PIC X(03).                   00025000
026000     05  FILLER                      PIC X(01) VALUE ','.         00026000
027000     05  PAY-TIMESTAMP               PIC X(19).                   00027000
028000     05  FILLER                      PIC X(01) VALUE ','.         00028000
029000     05  PAY-STATUS                  PIC X(10).                   00029000
030000*--- RESERVED FOR A FUTURE BRANCH/REGION COLUMN - NOT YET IN USE. 00030000
030100     05  FILLER                      PIC X(40) VALUE SPACES.      00030100
