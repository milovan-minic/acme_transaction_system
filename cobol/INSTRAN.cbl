001000***************************************************************** 00001000
002000*                                                                 00002000
003000*   PROGRAM:   INSTRAN                                            00003000
004000*                                                                 00004000
005000*   VALIDATES ONE PAYMENT TRANSACTION AGAINST THE ACME FIELD,     00005000
006000*   TYPE AND STATUS RULES.  CALLED BY TXNIMPT (THE CSV IMPORT)    00006000
007000*   AND BY TXNMSGI (THE MESSAGE FEED) SO THE TWO FEEDS CANNOT     00007000
008000*   DRIFT APART ON WHAT MAKES A TRANSACTION GOOD.                 00008000
009000*                                                                 00009000
010000*   THIS MODULE DOES NO FILE I/O.  IT ONLY LOOKS AT THE FIELDS    00010000
011000*   IT IS HANDED AND SETS TR-VALID-FLAG / TR-REJECT-REASON.       00011000
012000*   THE CALLER STILL OWNS THE DUPLICATE CHECK, THE SUSPICIOUS     00012000
013000*   AMOUNT CHECK, AND THE ACTUAL STORE WRITE.                     00013000
014000*                                                                 00014000
015000***************************************************************** 00015000
016000 IDENTIFICATION DIVISION.                                         00016000
017000 PROGRAM-ID. INSTRAN.                                             00017000
018000 AUTHOR. D W STOUT.                                               00018000
019000 INSTALLATION. ACME DATA PROCESSING.                              00019000
020000 DATE-WRITTEN. 04/02/95.                                          00020000
021000 DATE-COMPILED.                                                   00021000
022000 SECURITY. NON-CONFIDENTIAL.                                      00022000
023000***************************************************************** 00023000
024000* CHANGE LOG                                                      00024000
025000*   04/02/95  DWS  ORIGINAL - REQUEST 4471.  FIELD PRESENCE,      00025000
026000*                   AMOUNT, TIMESTAMP AND STATUS CHECKS, RUN      00026000
027000*                   IN THAT ORDER, FIRST FAILURE WINS.            00027000
028000*   09/18/95  DWS  ADDED THE MISSING-FIELD NAME TO THE REASON     00028000
029000*                   TEXT INSTEAD OF A BARE "MISSING FIELD".       00029000
030000*   02/11/96  JLR  TIMESTAMP CHECK NOW VALIDATES DAYS-IN-MONTH    00030000
031000*                   AND THE GREGORIAN LEAP YEAR RULE - REQ 4602.  00031000
032000*   07/30/97  JLR  TRAILING "Z" ON THE TIMESTAMP IS ACCEPTED      00032000
033000*                   AND IGNORED - SOME QUEUE PRODUCERS SEND IT.   00033000
034000*   01/21/99  DWS  Y2K - CENTURY IS NO LONGER ASSUMED; THE        00034000
035000*                   TIMESTAMP CARRIES A FULL 4-DIGIT YEAR AND     00035000
036000*                   THE LEAP YEAR TEST USES IT DIRECTLY.          00036000
037000*   11/09/01  RGM  STATUS LIST IS NOW A TABLE, NOT THREE IFS -    00037000
038000*                   REQ 5119 (NEW STATUS VALUES COMING IN 2002).  00038000
039000***************************************************************** 00039000
040000 ENVIRONMENT DIVISION.                                            00040000
041000 CONFIGURATION SECTION.                                           00041000
042000 SOURCE-COMPUTER. IBM-370.                                        00042000
043000 OBJECT-COMPUTER. IBM-370.                                        00043000
044000 SPECIAL-NAMES.                                                   00044000
045000     C01 IS TOP-OF-FORM.                                          00045000
045001
046000 DATA DIVISION.                                                   00046000
047000 WORKING-STORAGE SECTION.                                         00047000
047001
048000* VALID STATUS TABLE - REQ 5119.                                  00048000
049000 01  WS-STATUS-TABLE.                                             00049000
050000     05  FILLER                      PIC X(10) VALUE 'pending   '.00050000
051000     05  FILLER                      PIC X(10) VALUE 'completed '.00051000
052000     05  FILLER                      PIC X(10) VALUE 'failed    '.00052000
053000 01  WS-STATUS-TABLE-R REDEFINES WS-STATUS-TABLE.                 00053000
054000     05  WS-STATUS-ENTRY             PIC X(10) OCCURS 3 TIMES.    00054000
054001
055000 01  WS-WORK-FIELDS.                                              00055000
056000     05  WS-SUB                      PIC S9(04) COMP VALUE 0.     00056000
057000     05  WS-AMOUNT-TEST              PIC S9(09)V99 VALUE 0.       00057000
058000     05  WS-AMOUNT-TEST-N REDEFINES WS-AMOUNT-TEST                00058000
059000                                     PIC S9(11) COMP-3.           00059000
060000     05  WS-TS-YEAR                  PIC 9(04) VALUE 0.           00060000
061000     05  WS-TS-MONTH                 PIC 9(02) VALUE 0.           00061000
062000     05  WS-TS-DAY                   PIC 9(02) VALUE 0.           00062000
063000     05  WS-TS-HOUR                  PIC 9(02) VALUE 0.           00063000
064000     05  WS-TS-MINUTE                PIC 9(02) VALUE 0.           00064000
065000     05  WS-TS-SECOND                PIC 9(02) VALUE 0.           00065000
066000     05  WS-TS-SEP-T                 PIC X(01) VALUE SPACE.       00066000
067000     05  WS-DAYS-IN-MONTH            PIC 9(02) VALUE 0.           00067000
068000     05  WS-LEAP-YEAR-SW             PIC X(01) VALUE 'N'.         00068000
069000         88  WS-LEAP-YEAR                 VALUE 'Y'.              00069000
070000     05  WS-MOD-QUOTIENT             PIC S9(06) COMP VALUE 0.     00070000
071000     05  WS-MOD-REMAINDER            PIC S9(04) COMP VALUE 0.     00071000
072000     05  FILLER                      PIC X(20).                   00072000
072001
073000* DAYS-IN-MONTH TABLE, NON-LEAP YEAR - FEBRUARY PATCHED BELOW     00073000
074000* WHEN WS-LEAP-YEAR IS TRUE.                                      00074000
075000 01  WS-MONTH-DAYS-TABLE.                                         00075000
076000     05  FILLER                      PIC 9(02) VALUE 31.          00076000
077000     05  FILLER                      PIC 9(02) VALUE 28.          00077000
078000     05  FILLER                      PIC 9(02) VALUE 31.          00078000
079000     05  FILLER                      PIC 9(02) VALUE 30.          00079000
080000     05  FILLER                      PIC 9(02) VALUE 31.          00080000
081000     05  FILLER                      PIC 9(02) VALUE 30.          00081000
082000     05  FILLER                      PIC 9(02) VALUE 31.          00082000
083000     05  FILLER                      PIC 9(02) VALUE 31.          00083000
084000     05  FILLER                      PIC 9(02) VALUE 30.          00084000
085000     05  FILLER                      PIC 9(02) VALUE 31.          00085000
086000     05  FILLER                      PIC 9(02) VALUE 30.          00086000
087000     05  FILLER                      PIC 9(02) VALUE 31.          00087000
088000 01  WS-MONTH-DAYS-R REDEFINES WS-MONTH-DAYS-TABLE.               00088000
089000     05  WS-MONTH-DAYS-ENTRY         PIC 9(02) OCCURS 12 TIMES.   00089000
089001
090000 LINKAGE SECTION.                                                 00090000
091000 01  TR-TRANSACTION-ID               PIC X(20).                   00091000
092000 01  TR-SENDER-ID                    PIC X(10).                   00092000
093000 01  TR-RECEIVER-ID                  PIC X(10).                   00093000
094000 01  TR-AMOUNT-TEXT                  PIC X(15).                   00094000
095000 01  TR-CURRENCY-CODE                PIC X(03).                   00095000
096000 01  TR-TIMESTAMP                    PIC X(20).                   00096000
097000 01  TR-STATUS                       PIC X(10).                   00097000
098000 01  TR-RESULT.                                                   00098000
099000     05  TR-VALID-FLAG               PIC X(01).                   00099000
100000         88  TR-IS-VALID                  VALUE 'Y'.              00100000
101000         88  TR-IS-INVALID                VALUE 'N'.              00101000
102000     05  TR-REJECT-REASON            PIC X(50).                   00102000
103000     05  TR-AMOUNT-NUMERIC           PIC S9(09)V99.               00103000
103001
104000 PROCEDURE DIVISION USING TR-TRANSACTION-ID, TR-SENDER-ID,        00104000
105000         TR-RECEIVER-ID, TR-AMOUNT-TEXT, TR-CURRENCY-CODE,        00105000
106000         TR-TIMESTAMP, TR-STATUS, TR-RESULT.                      00106000
106001
107000 000-VALIDATE-TRANSACTION.                                        00107000
108000     MOVE 'Y' TO TR-VALID-FLAG.                                   00108000
109000     MOVE SPACES TO TR-REJECT-REASON.                             00109000
110000     MOVE 0 TO TR-AMOUNT-NUMERIC.                                 00110000
110001
111000     PERFORM 100-CHECK-REQUIRED-FIELDS.                           00111000
112000     IF TR-IS-VALID                                               00112000
113000         PERFORM 200-CHECK-AMOUNT                                 00113000
114000     END-IF.                                                      00114000
115000     IF TR-IS-VALID                                               00115000
116000         PERFORM 300-CHECK-TIMESTAMP                              00116000
117000     END-IF.                                                      00117000
118000     IF TR-IS-VALID                                               00118000
119000         PERFORM 400-CHECK-STATUS                                 00119000
120000     END-IF.                                                      00120000
120001
121000     GOBACK.                                                      00121000
121001
122000 100-CHECK-REQUIRED-FIELDS.                                       00122000
123000     IF TR-TRANSACTION-ID = SPACES                                00123000
124000         MOVE 'N' TO TR-VALID-FLAG                                00124000
125000         MOVE 'Missing field: transaction_id' TO TR-REJECT-REASON 00125000
126000     ELSE IF TR-SENDER-ID = SPACES                                00126000
127000         MOVE 'N' TO TR-VALID-FLAG                                00127000
128000         MOVE 'Missing field: sender_id' TO TR-REJECT-REASON      00128000
129000     ELSE IF TR-RECEIVER-ID = SPACES                              00129000
130000         MOVE 'N' TO TR-VALID-FLAG                                00130000
131000         MOVE 'Missing field: receiver_id' TO TR-REJECT-REASON    00131000
132000     ELSE IF TR-AMOUNT-TEXT = SPACES                              00132000
133000         MOVE 'N' TO TR-VALID-FLAG                                00133000
134000         MOVE 'Missing field: amount' TO TR-REJECT-REASON         00134000
135000     ELSE IF TR-CURRENCY-CODE = SPACES                            00135000
136000         MOVE 'N' TO TR-VALID-FLAG                                00136000
137000         MOVE 'Missing field: currency' TO TR-REJECT-REASON       00137000
138000     ELSE IF TR-TIMESTAMP = SPACES                                00138000
139000         MOVE 'N' TO TR-VALID-FLAG                                00139000
140000         MOVE 'Missing field: timestamp' TO TR-REJECT-REASON      00140000
141000     ELSE IF TR-STATUS = SPACES                                   00141000
142000         MOVE 'N' TO TR-VALID-FLAG                                00142000
143000         MOVE 'Missing field: status' TO TR-REJECT-REASON         00143000
144000     END-IF.                                                      00144000
144001
145000 200-CHECK-AMOUNT.                                                00145000
146000     IF TR-AMOUNT-TEXT IS NOT NUMERIC                             00146000
147000         MOVE 'N' TO TR-VALID-FLAG                                00147000
148000         MOVE 'Invalid amount' TO TR-REJECT-REASON                00148000
149000     ELSE                                                         00149000
150000         MOVE TR-AMOUNT-TEXT TO WS-AMOUNT-TEST                    00150000
151000         MOVE WS-AMOUNT-TEST TO TR-AMOUNT-NUMERIC                 00151000
152000     END-IF.                                                      00152000
152001
153000 300-CHECK-TIMESTAMP.                                             00153000
154000     MOVE 'N' TO TR-VALID-FLAG.                                   00154000
155000     MOVE 'Invalid timestamp' TO TR-REJECT-REASON.                00155000
155001
156000     IF (TR-TIMESTAMP(5:1) = '-')                                 00156000
157000        AND (TR-TIMESTAMP(8:1) = '-')                             00157000
158000        AND (TR-TIMESTAMP(11:1) = 'T')                            00158000
159000        AND (TR-TIMESTAMP(14:1) = ':')                            00159000
160000        AND (TR-TIMESTAMP(17:1) = ':')                            00160000
161000         MOVE TR-TIMESTAMP(1:4)  TO WS-TS-YEAR                    00161000
162000         MOVE TR-TIMESTAMP(6:2)  TO WS-TS-MONTH                   00162000
163000         MOVE TR-TIMESTAMP(9:2)  TO WS-TS-DAY                     00163000
164000         MOVE TR-TIMESTAMP(12:2) TO WS-TS-HOUR                    00164000
165000         MOVE TR-TIMESTAMP(15:2) TO WS-TS-MINUTE                  00165000
166000         MOVE TR-TIMESTAMP(18:2) TO WS-TS-SECOND                  00166000
167000         IF WS-TS-YEAR   IS NUMERIC                               00167000
168000            AND WS-TS-MONTH  IS NUMERIC                           00168000
169000            AND WS-TS-DAY    IS NUMERIC                           00169000
170000            AND WS-TS-HOUR   IS NUMERIC                           00170000
171000            AND WS-TS-MINUTE IS NUMERIC                           00171000
172000            AND WS-TS-SECOND IS NUMERIC                           00172000
173000             PERFORM 310-CHECK-DATE-PARTS                         00173000
174000         END-IF                                                   00174000
175000     END-IF.                                                      00175000
175001
176000 310-CHECK-DATE-PARTS.                                            00176000
177000     IF WS-TS-MONTH >= 1 AND WS-TS-MONTH <= 12                    00177000
178000        AND WS-TS-HOUR <= 23                                      00178000
179000        AND WS-TS-MINUTE <= 59                                    00179000
180000        AND WS-TS-SECOND <= 59                                    00180000
181000         PERFORM 320-SET-LEAP-YEAR-SWITCH                         00181000
182000         MOVE WS-MONTH-DAYS-ENTRY(WS-TS-MONTH)                    00182000
183000                                 TO WS-DAYS-IN-MONTH              00183000
184000         IF WS-TS-MONTH = 2 AND WS-LEAP-YEAR                      00184000
185000             ADD 1 TO WS-DAYS-IN-MONTH                            00185000
186000         END-IF                                                   00186000
187000         IF WS-TS-DAY >= 1 AND WS-TS-DAY <= WS-DAYS-IN-MONTH      00187000
188000             MOVE 'Y' TO TR-VALID-FLAG                            00188000
189000             MOVE SPACES TO TR-REJECT-REASON                      00189000
190000         END-IF                                                   00190000
191000     END-IF.                                                      00191000
191001
192000* GREGORIAN RULE: DIVISIBLE BY 4, EXCEPT CENTURY YEARS UNLESS     00192000
193000* ALSO DIVISIBLE BY 400.  DIVIDE/REMAINDER STANDS IN FOR A        00193000
194000* MOD OPERATOR - THIS COMPILER PREDATES INTRINSIC FUNCTIONS.      00194000
195000 320-SET-LEAP-YEAR-SWITCH.                                        00195000
196000     MOVE 'N' TO WS-LEAP-YEAR-SW.                                 00196000
197000     DIVIDE WS-TS-YEAR BY 4 GIVING WS-MOD-QUOTIENT                00197000
198000             REMAINDER WS-MOD-REMAINDER.                          00198000
199000     IF WS-MOD-REMAINDER = 0                                      00199000
200000         MOVE 'Y' TO WS-LEAP-YEAR-SW                              00200000
201000         DIVIDE WS-TS-YEAR BY 100 GIVING WS-MOD-QUOTIENT          00201000
202000                 REMAINDER WS-MOD-REMAINDER                       00202000
203000         IF WS-MOD-REMAINDER = 0                                  00203000
204000             MOVE 'N' TO WS-LEAP-YEAR-SW                          00204000
205000             DIVIDE WS-TS-YEAR BY 400 GIVING WS-MOD-QUOTIENT      00205000
206000                     REMAINDER WS-MOD-REMAINDER                   00206000
207000             IF WS-MOD-REMAINDER = 0                              00207000
208000                 MOVE 'Y' TO WS-LEAP-YEAR-SW                      00208000
209000             END-IF                                               00209000
210000         END-IF                                                   00210000
211000     END-IF.                                                      00211000
211001
212000 400-CHECK-STATUS.                                                00212000
213000     MOVE 'N' TO TR-VALID-FLAG.                                   00213000
214000     MOVE SPACES TO TR-REJECT-REASON.                             00214000
215000     STRING 'Invalid status: ' DELIMITED BY SIZE                  00215000
216000            TR-STATUS DELIMITED BY SIZE                           00216000
217000            INTO TR-REJECT-REASON.                                00217000
218000     MOVE 1 TO WS-SUB.                                            00218000
219000     PERFORM 410-CHECK-ONE-STATUS                                 00219000
220000             VARYING WS-SUB FROM 1 BY 1                           00220000
221000             UNTIL WS-SUB > 3.                                    00221000
221001
222000 410-CHECK-ONE-STATUS.                                            00222000
223000     IF TR-STATUS = WS-STATUS-ENTRY(WS-SUB)                       00223000
224000         MOVE 'Y' TO TR-VALID-FLAG                                00224000
225000         MOVE SPACES TO TR-REJECT-REASON                          00225000
226000         MOVE 3 TO WS-SUB                                         00226000
227000     END-IF.                                                      00227000
