001000***************************************************************** 00001000
002000*                                                                 00002000
003000*   PROGRAM:   TXNIMPT                                            00003000
004000*                                                                 00004000
005000*   BATCH IMPORT OF PAYMENT TRANSACTIONS FROM THE DAILY CSV       00005000
006000*   FEED (CSVFEED) INTO THE TRANSACTION STORE (TRANDB).  EACH     00006000
007000*   ROW IS VALIDATED BY INSTRAN, CHECKED FOR A DUPLICATE          00007000
008000*   TRANSACTION ID, FLAGGED IF THE AMOUNT IS SUSPICIOUSLY         00008000
009000*   LARGE, AND STORED.  BAD ROWS GO TO REJFILE WITH A REASON.     00009000
010000*                                                                 00010000
011000*   RUN TOTALS (READ/INSERTED/REJECTED/DUPLICATE/SUSPICIOUS)      00011000
012000*   PRINT ON IMPRRPT AT END OF RUN.                               00012000
013000*                                                                 00013000
014000***************************************************************** 00014000
015000 IDENTIFICATION DIVISION.                                         00015000
016000 PROGRAM-ID. TXNIMPT.                                             00016000
017000 AUTHOR. D W STOUT.                                               00017000
018000 INSTALLATION. ACME DATA PROCESSING.                              00018000
019000 DATE-WRITTEN. 04/05/95.                                          00019000
020000 DATE-COMPILED.                                                   00020000
021000 SECURITY. NON-CONFIDENTIAL.                                      00021000
022000***************************************************************** 00022000
023000* CHANGE LOG                                                      00023000
024000*   04/05/95  DWS  ORIGINAL - REQUEST 4471.  CSV FEED IN,         00024000
025000*                   TRANDB OUT, RUN TOTALS ON IMPRRPT.            00025000
026000*   09/18/95  DWS  ADDED REJFILE - REJECTS WERE ONLY BEING        00026000
027000*                   DISPLAYED, NOT KEPT.  REQUEST 4488.           00027000
028000*   03/02/96  JLR  DUPLICATE CHECK NOW A KEYED READ OF TRANDB     00028000
029000*                   INSTEAD OF AN IN-STORAGE TABLE - TRANDB       00029000
030000*                   HAD GROWN PAST WHAT WOULD FIT IN STORAGE.     00030000
031000*   11/14/96  JLR  SUSPICIOUS-AMOUNT WARNING ADDED - REQ 4710.    00031000
032000*                   RECORD IS STILL STORED, PER LOB REQUEST.      00032000
033000*   01/21/99  DWS  Y2K - RUN TIMESTAMP NOW BUILT FROM THE         00033000
034000*                   8-DIGIT ACCEPT FROM DATE YYYYMMDD FORM,       00034000
035000*                   NOT THE OLD 2-DIGIT YEAR.                     00035000
036000*   06/03/02  RGM  HEADER ROW ON CSVFEED IS NOW SKIPPED - THE     00036000
037000*                   FEED CHANGED FORMAT AND STARTED CARRYING      00037000
038000*                   COLUMN NAMES ON LINE 1 - REQUEST 5190.        00038000
038100*   09/08/00  RGM  700-OPEN-FILES NOW CHECKS FILE STATUS AFTER    00038100
038200*                   EACH OPEN AND GOES TO 999-ABEND-FILE-ERROR ON 00038200
038300*                   A BAD OPEN INSTEAD OF RUNNING BLIND INTO A    00038300
038400*                   READ OR WRITE ON A FILE THAT NEVER OPENED -   00038400
038500*                   REQ 4933.  299-REPORT-REJECT ALSO NOW CLEARS  00038500
038600*                   THE REJECT LINE BEFORE BUILDING IT, SAME FIX  00038600
038700*                   AS TXNMSGI, SO THE NEW RESERVED REVIEW COLUMNS00038700
038800*                   ON REJREC DO NOT CARRY STALE BYTES.           00038800
039000***************************************************************** 00039000
040000 ENVIRONMENT DIVISION.                                            00040000
041000 CONFIGURATION SECTION.                                           00041000
042000 SOURCE-COMPUTER. IBM-370.                                        00042000
043000 OBJECT-COMPUTER. IBM-370.                                        00043000
044000 SPECIAL-NAMES.                                                   00044000
045000     C01 IS TOP-OF-FORM.                                          00045000
045001
046000 INPUT-OUTPUT SECTION.                                            00046000
047000 FILE-CONTROL.                                                    00047000
048000     SELECT CSVFEED  ASSIGN TO CSVFEED                            00048000
049000         ORGANIZATION IS LINE SEQUENTIAL                          00049000
050000         FILE STATUS  IS WS-CSVFEED-STATUS.                       00050000
050001
051000     SELECT TRANDB   ASSIGN TO TRANDB                             00051000
052000         ORGANIZATION IS INDEXED                                  00052000
053000         ACCESS MODE  IS DYNAMIC                                  00053000
054000         RECORD KEY   IS TRAN-TRANSACTION-ID                      00054000
055000         FILE STATUS  IS WS-TRANDB-STATUS.                        00055000
055001
056000     SELECT REJFILE  ASSIGN TO REJFILE                            00056000
057000         ORGANIZATION IS LINE SEQUENTIAL                          00057000
058000         FILE STATUS  IS WS-REJFILE-STATUS.                       00058000
058001
059000     SELECT IMPRRPT  ASSIGN TO IMPRRPT                            00059000
060000         ORGANIZATION IS LINE SEQUENTIAL                          00060000
061000         FILE STATUS  IS WS-IMPRRPT-STATUS.                       00061000
061001
062000 DATA DIVISION.                                                   00062000
063000 FILE SECTION.                                                    00063000
064000 FD  CSVFEED                                                      00064000
065000     RECORDING MODE IS F                                          00065000
066000     LABEL RECORDS ARE STANDARD.                                  00066000
067000 01  CSV-INPUT-RECORD                PIC X(120).                  00067000
067001
068000 FD  TRANDB                                                       00068000
069000     RECORDING MODE IS F                                          00069000
070000     LABEL RECORDS ARE STANDARD.                                  00070000
071000 01  TRAN-RECORD.                                                 00071000
072000     COPY TRANREC.                                                00072000
072001
073000 FD  REJFILE                                                      00073000
074000     RECORDING MODE IS F                                          00074000
075000     LABEL RECORDS ARE STANDARD.                                  00075000
076000     COPY REJREC.                                                 00076000
076001
077000 FD  IMPRRPT                                                      00077000
078000     RECORDING MODE IS F                                          00078000
079000     LABEL RECORDS ARE STANDARD.                                  00079000
080000 01  RPT-RECORD                      PIC X(132).                  00080000
080001
081000 WORKING-STORAGE SECTION.                                         00081000
081001
082000 01  WS-FILE-STATUS-CODES.                                        00082000
083000     05  WS-CSVFEED-STATUS           PIC X(02).                   00083000
084000     05  WS-TRANDB-STATUS            PIC X(02).                   00084000
085000         88  WS-TRANDB-KEY-FOUND         VALUE '00'.              00085000
086000         88  WS-TRANDB-KEY-NOT-FOUND     VALUE '23'.              00086000
087000     05  WS-REJFILE-STATUS           PIC X(02).                   00087000
088000     05  WS-IMPRRPT-STATUS           PIC X(02).                   00088000
089000     05  FILLER                      PIC X(08).                   00089000
089001
090000 01  WS-EOF-SWITCHES.                                             00090000
091000     05  WS-CSVFEED-EOF-SW           PIC X(01) VALUE 'N'.         00091000
092000         88  CSVFEED-EOF                 VALUE 'Y'.               00092000
093000     05  FILLER                      PIC X(09).                   00093000
093001
094000 01  WS-CSV-FIELDS.                                               00094000
095000     05  WS-CSV-ID                   PIC X(20).                   00095000
096000     05  WS-CSV-SENDER               PIC X(10).                   00096000
097000     05  WS-CSV-RECEIVER             PIC X(10).                   00097000
098000     05  WS-CSV-AMOUNT-TEXT          PIC X(15).                   00098000
099000     05  WS-CSV-CURRENCY             PIC X(03).                   00099000
100000     05  WS-CSV-TIMESTAMP            PIC X(20).                   00100000
101000     05  WS-CSV-STATUS               PIC X(10).                   00101000
102000     05  FILLER                      PIC X(10).                   00102000
103000*--- BYTE VIEW OF THE PARSED CSV FIELDS, LETS THE SHOP'S DUMP     00103000
104000*--- UTILITY TRACE A BAD UNSTRING WITHOUT DECODING FIELD BY       00104000
105000*--- FIELD - SAME TRICK AS TXNSORT'S SWAP BUFFER.                 00105000
106000 01  WS-CSV-FIELDS-R REDEFINES WS-CSV-FIELDS.                     00106000
107000     05  WS-CSV-RAW-BYTES            PIC X(98).                   00107000
107001
108000 01  WS-RUN-DATE-TIME.                                            00108000
109000     05  WS-RUN-DATE-YYYYMMDD        PIC 9(08).                   00109000
110000     05  WS-RUN-TIME-HHMMSSHH        PIC 9(08).                   00110000
111000*--- COMPONENT VIEW OF THE ACCEPT FROM DATE/TIME FIELDS ABOVE.    00111000
112000 01  WS-RUN-DATE-TIME-R REDEFINES WS-RUN-DATE-TIME.               00112000
113000     05  WS-RUN-YYYY                 PIC 9(04).                   00113000
114000     05  WS-RUN-MM                   PIC 9(02).                   00114000
115000     05  WS-RUN-DD                   PIC 9(02).                   00115000
116000     05  WS-RUN-HH                   PIC 9(02).                   00116000
117000     05  WS-RUN-MIN                  PIC 9(02).                   00117000
118000     05  WS-RUN-SS                   PIC 9(02).                   00118000
119000     05  WS-RUN-HUNDS                PIC 9(02).                   00119000
119001
120000 01  WS-RUN-TIMESTAMP-TEXT.                                       00120000
121000     05  WS-RTS-YYYY                 PIC 9(04).                   00121000
122000     05  FILLER                      PIC X(01) VALUE '-'.         00122000
123000     05  WS-RTS-MM                   PIC 9(02).                   00123000
124000     05  FILLER                      PIC X(01) VALUE '-'.         00124000
125000     05  WS-RTS-DD                   PIC 9(02).                   00125000
126000     05  FILLER                      PIC X(01) VALUE 'T'.         00126000
127000     05  WS-RTS-HH                   PIC 9(02).                   00127000
128000     05  FILLER                      PIC X(01) VALUE ':'.         00128000
129000     05  WS-RTS-MIN                  PIC 9(02).                   00129000
130000     05  FILLER                      PIC X(01) VALUE ':'.         00130000
131000     05  WS-RTS-SS                   PIC 9(02).                   00131000
131001
132000 01  WS-SWITCHES.                                                 00132000
133000     05  WS-DUPLICATE-SW             PIC X(01) VALUE 'N'.         00133000
134000         88  WS-DUPLICATE-FOUND          VALUE 'Y'.               00134000
135000     05  FILLER                      PIC X(09).                   00135000
135001
136000 01  WS-REPORT-COUNTERS.                                          00136000
137000     05  WS-READ-COUNT               PIC S9(07) COMP VALUE 0.     00137000
138000     05  WS-INSERT-COUNT             PIC S9(07) COMP VALUE 0.     00138000
139000     05  WS-REJECT-COUNT             PIC S9(07) COMP VALUE 0.     00139000
140000     05  WS-DUPLICATE-COUNT          PIC S9(07) COMP VALUE 0.     00140000
141000     05  WS-SUSPICIOUS-COUNT         PIC S9(07) COMP VALUE 0.     00141000
142000     05  WS-REJECT-SEQ               PIC S9(07) COMP VALUE 0.     00142000
143000     05  FILLER                      PIC X(04).                   00143000
144000*--- BYTE VIEW OF THE RUN COUNTERS FOR THE END-OF-JOB DUMP        00144000
145000*--- PATCH (REQUEST 5210) - SAME IDEA AS THE OTHER TWO.           00145000
146000 01  WS-REPORT-COUNTERS-R REDEFINES WS-REPORT-COUNTERS.           00146000
147000     05  WS-COUNTERS-RAW-BYTES       PIC X(28).                   00147000
147001
148000 01  WS-REPORT-LINES.                                             00148000
149000     05  RPT-HEADER1.                                             00149000
150000         10  FILLER                  PIC X(30) VALUE              00150000
151000             'ACME TRANSACTION IMPORT - RUN'.                     00151000
152000         10  FILLER                  PIC X(01) VALUE SPACE.       00152000
153000         10  RPT-HDR-TIMESTAMP       PIC X(19).                   00153000
154000         10  FILLER                  PIC X(82) VALUE SPACES.      00154000
155000     05  RPT-STATS-LINE.                                          00155000
156000         10  RPT-STATS-LABEL         PIC X(30).                   00156000
157000         10  RPT-STATS-VALUE         PIC ZZZ,ZZ9.                 00157000
158000         10  FILLER                  PIC X(96) VALUE SPACES.      00158000
158001
158300 01  WS-INSTRAN-FIELDS.                                           00158300
158400*--- CALL ARGUMENTS PASSED TO INSTRAN, MOVED IN FROM THE CSV      00158400
158500*--- WORK FIELDS BY 200-VALIDATE-AND-FILE.  DECLARED HERE THE     00158500
158600*--- SAME WAY RPTPAYM DECLARES ITS OWN CALL PARAMETERS - REQ      00158600
158700*--- 4933.                                                        00158700
158800     05  TR-TRANSACTION-ID           PIC X(20).                   00158800
158900     05  TR-SENDER-ID                PIC X(10).                   00158900
159000     05  TR-RECEIVER-ID              PIC X(10).                   00159000
159050     05  TR-AMOUNT-TEXT              PIC X(15).                   00159050
159100     05  TR-CURRENCY-CODE            PIC X(03).                   00159100
159150     05  TR-TIMESTAMP                PIC X(20).                   00159150
159200     05  TR-STATUS                   PIC X(10).                   00159200
159250     05  FILLER                      PIC X(10).                   00159250
159251
159300 01  WS-CALL-RESULT.                                              00159300
160000     05  TR-VALID-FLAG               PIC X(01).                   00160000
161000         88  TR-IS-VALID                 VALUE 'Y'.               00161000
162000         88  TR-IS-INVALID               VALUE 'N'.               00162000
163000     05  TR-REJECT-REASON            PIC X(50).                   00163000
164000     05  TR-AMOUNT-NUMERIC           PIC S9(09)V99.               00164000
165000     05  FILLER                      PIC X(10).                   00165000
165001
166000 PROCEDURE DIVISION.                                              00166000
166001
167000 000-MAIN.                                                        00167000
168000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00168000
169000     PERFORM 705-GET-RUN-TIMESTAMP.                               00169000
170000     PERFORM 800-INIT-REPORT.                                     00170000
171000     PERFORM 710-READ-CSV-FILE.                                   00171000
172000     IF NOT CSVFEED-EOF                                           00172000
173000         PERFORM 710-READ-CSV-FILE                                00173000
174000     END-IF.                                                      00174000
175000     PERFORM 100-PROCESS-TRAN                                     00175000
176000             UNTIL CSVFEED-EOF.                                   00176000
177000     PERFORM 850-REPORT-RUN-TOTALS.                               00177000
178000     PERFORM 790-CLOSE-FILES.                                     00178000
179000     STOP RUN.                                                    00179000
179001
180000 100-PROCESS-TRAN.                                                00180000
181000     ADD 1 TO WS-READ-COUNT.                                      00181000
182000     PERFORM 150-PARSE-CSV-LINE.                                  00182000
183000     PERFORM 200-VALIDATE-AND-FILE.                               00183000
184000     PERFORM 710-READ-CSV-FILE.                                   00184000
184001
185000 150-PARSE-CSV-LINE.                                              00185000
186000     UNSTRING CSV-INPUT-RECORD DELIMITED BY ','                   00186000
187000         INTO WS-CSV-ID, WS-CSV-SENDER, WS-CSV-RECEIVER,          00187000
188000              WS-CSV-AMOUNT-TEXT, WS-CSV-CURRENCY,                00188000
189000              WS-CSV-TIMESTAMP, WS-CSV-STATUS                     00189000
190000     END-UNSTRING.                                                00190000
190001
191000 200-VALIDATE-AND-FILE.                                           00191000
192000     MOVE WS-CSV-ID          TO TR-TRANSACTION-ID.                00192000
193000     MOVE WS-CSV-SENDER      TO TR-SENDER-ID.                     00193000
194000     MOVE WS-CSV-RECEIVER    TO TR-RECEIVER-ID.                   00194000
195000     MOVE WS-CSV-AMOUNT-TEXT TO TR-AMOUNT-TEXT.                   00195000
196000     MOVE WS-CSV-CURRENCY    TO TR-CURRENCY-CODE.                 00196000
197000     MOVE WS-CSV-TIMESTAMP   TO TR-TIMESTAMP.                     00197000
198000     MOVE WS-CSV-STATUS      TO TR-STATUS.                        00198000
199000     CALL 'INSTRAN' USING TR-TRANSACTION-ID, TR-SENDER-ID,        00199000
200000             TR-RECEIVER-ID, TR-AMOUNT-TEXT, TR-CURRENCY-CODE,    00200000
201000             TR-TIMESTAMP, TR-STATUS, WS-CALL-RESULT.             00201000
202000     IF TR-IS-INVALID                                             00202000
203000         PERFORM 299-REPORT-REJECT                                00203000
204000     ELSE                                                         00204000
205000         PERFORM 210-CHECK-DUPLICATE                              00205000
206000         IF WS-DUPLICATE-FOUND                                    00206000
207000             ADD 1 TO WS-DUPLICATE-COUNT                          00207000
208000             DISPLAY 'TXNIMPT - DUPLICATE TRANSACTION ID '        00208000
209000                 TR-TRANSACTION-ID                                00209000
210000         ELSE                                                     00210000
211000             PERFORM 220-CHECK-SUSPICIOUS                         00211000
212000             PERFORM 230-INSERT-TRANSACTION                       00212000
213000         END-IF                                                   00213000
214000     END-IF.                                                      00214000
214001
215000 210-CHECK-DUPLICATE.                                             00215000
216000     MOVE 'N' TO WS-DUPLICATE-SW.                                 00216000
217000     MOVE TR-TRANSACTION-ID TO TRAN-TRANSACTION-ID.               00217000
218000     READ TRANDB                                                  00218000
219000         INVALID KEY                                              00219000
220000             MOVE 'N' TO WS-DUPLICATE-SW                          00220000
221000         NOT INVALID KEY                                          00221000
222000             MOVE 'Y' TO WS-DUPLICATE-SW                          00222000
223000     END-READ.                                                    00223000
223001
224000 220-CHECK-SUSPICIOUS.                                            00224000
225000     IF TR-AMOUNT-NUMERIC > 10000.00                              00225000
226000         ADD 1 TO WS-SUSPICIOUS-COUNT                             00226000
227000         DISPLAY 'TXNIMPT - SUSPICIOUS TRANSACTION '              00227000
228000             TR-TRANSACTION-ID ' AMOUNT ' TR-AMOUNT-NUMERIC       00228000
229000     END-IF.                                                      00229000
229001
230000 230-INSERT-TRANSACTION.                                          00230000
231000     MOVE TR-TRANSACTION-ID       TO TRAN-TRANSACTION-ID.         00231000
232000     MOVE TR-SENDER-ID            TO TRAN-SENDER-ID.              00232000
233000     MOVE TR-RECEIVER-ID          TO TRAN-RECEIVER-ID.            00233000
234000     MOVE TR-AMOUNT-NUMERIC       TO TRAN-AMOUNT.                 00234000
235000     MOVE TR-CURRENCY-CODE        TO TRAN-CURRENCY-CODE.          00235000
236000     MOVE TR-TIMESTAMP(1:19)      TO TRAN-TIMESTAMP.              00236000
237000     MOVE TR-STATUS               TO TRAN-STATUS.                 00237000
238000     WRITE TRAN-RECORD                                            00238000
239000         INVALID KEY                                              00239000
240000             DISPLAY 'TXNIMPT - UNEXPECTED DUPLICATE ON WRITE '   00240000
241000                 TRAN-TRANSACTION-ID                              00241000
242000     END-WRITE.                                                   00242000
243000     ADD 1 TO WS-INSERT-COUNT.                                    00243000
243001
244000 299-REPORT-REJECT.                                               00244000
244100     MOVE SPACES                  TO REJECTED-RECORD-LINE.        00244100
245000     ADD 1 TO WS-REJECT-COUNT.                                    00245000
246000     ADD 1 TO WS-REJECT-SEQ.                                      00246000
247000     MOVE WS-REJECT-SEQ           TO REJ-SEQ.                     00247000
248000     MOVE WS-RUN-TIMESTAMP-TEXT   TO REJ-RECEIVED-AT.             00248000
249000     MOVE TR-REJECT-REASON        TO REJ-REASON.                  00249000
250000     MOVE 'csv'                   TO REJ-SOURCE.                  00250000
251000     MOVE CSV-INPUT-RECORD        TO REJ-PAYLOAD.                 00251000
252000     WRITE REJECTED-RECORD-LINE.                                  00252000
253000     DISPLAY 'TXNIMPT - REJECTED ' TR-TRANSACTION-ID              00253000
254000         ' - ' TR-REJECT-REASON.                                  00254000
254001
255000 700-OPEN-FILES.                                                  00255000
255100     OPEN INPUT  CSVFEED.                                         00255100
255200     IF WS-CSVFEED-STATUS NOT = '00'                              00255200
255300         GO TO 999-ABEND-FILE-ERROR                               00255300
255400     END-IF.                                                      00255400
256000     OPEN I-O    TRANDB.                                          00256000
256100     IF WS-TRANDB-STATUS NOT = '00'                               00256100
256200         GO TO 999-ABEND-FILE-ERROR                               00256200
256300     END-IF.                                                      00256300
257000     OPEN EXTEND REJFILE.                                         00257000
257100     IF WS-REJFILE-STATUS NOT = '00'                              00257100
257200         GO TO 999-ABEND-FILE-ERROR                               00257200
257300     END-IF.                                                      00257300
258000     OPEN OUTPUT IMPRRPT.                                         00258000
258100     IF WS-IMPRRPT-STATUS NOT = '00'                              00258100
258200         GO TO 999-ABEND-FILE-ERROR                               00258200
258300     END-IF.                                                      00258300
258400     GO TO 700-EXIT.                                              00258400
258401
258500 999-ABEND-FILE-ERROR.                                            00258500
258600     DISPLAY 'TXNIMPT - FILE OPEN ERROR - STATUS CODES FOLLOW'.   00258600
258700     DISPLAY 'CSVFEED=' WS-CSVFEED-STATUS                         00258700
258800         ' TRANDB=' WS-TRANDB-STATUS                              00258800
258900         ' REJFILE=' WS-REJFILE-STATUS                            00258900
259000         ' IMPRRPT=' WS-IMPRRPT-STATUS.                           00259000
259100     MOVE 16 TO RETURN-CODE.                                      00259100
259200     STOP RUN.                                                    00259200
259201
259300 700-EXIT.                                                        00259300
259400     EXIT.                                                        00259400
259401
260000 705-GET-RUN-TIMESTAMP.                                           00260000
261000     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.              00261000
262000     ACCEPT WS-RUN-TIME-HHMMSSHH FROM TIME.                       00262000
263000     MOVE WS-RUN-YYYY  TO WS-RTS-YYYY.                            00263000
264000     MOVE WS-RUN-MM    TO WS-RTS-MM.                              00264000
265000     MOVE WS-RUN-DD    TO WS-RTS-DD.                              00265000
266000     MOVE WS-RUN-HH    TO WS-RTS-HH.                              00266000
267000     MOVE WS-RUN-MIN   TO WS-RTS-MIN.                             00267000
268000     MOVE WS-RUN-SS    TO WS-RTS-SS.                              00268000
268001
269000 710-READ-CSV-FILE.                                               00269000
270000     READ CSVFEED                                                 00270000
271000         AT END SET CSVFEED-EOF TO TRUE                           00271000
272000     END-READ.                                                    00272000
272001
273000 790-CLOSE-FILES.                                                 00273000
274000     CLOSE CSVFEED.                                               00274000
275000     CLOSE TRANDB.                                                00275000
276000     CLOSE REJFILE.                                               00276000
277000     CLOSE IMPRRPT.                                               00277000
277001
278000 800-INIT-REPORT.                                                 00278000
279000     MOVE WS-RUN-TIMESTAMP-TEXT TO RPT-HDR-TIMESTAMP.             00279000
280000     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                00280000
280001
281000 850-REPORT-RUN-TOTALS.                                           00281000
282000     MOVE 'RECORDS READ..........'   TO RPT-STATS-LABEL.          00282000
283000     MOVE WS-READ-COUNT              TO RPT-STATS-VALUE.          00283000
284000     WRITE RPT-RECORD FROM RPT-STATS-LINE AFTER 2.                00284000
285000     MOVE 'RECORDS INSERTED......'   TO RPT-STATS-LABEL.          00285000
286000     MOVE WS-INSERT-COUNT            TO RPT-STATS-VALUE.          00286000
287000     WRITE RPT-RECORD FROM RPT-STATS-LINE AFTER 1.                00287000
288000     MOVE 'RECORDS REJECTED......'   TO RPT-STATS-LABEL.          00288000
289000     MOVE WS-REJECT-COUNT            TO RPT-STATS-VALUE.          00289000
290000     WRITE RPT-RECORD FROM RPT-STATS-LINE AFTER 1.                00290000
291000     MOVE 'DUPLICATES SKIPPED....'   TO RPT-STATS-LABEL.          00291000
292000     MOVE WS-DUPLICATE-COUNT         TO RPT-STATS-VALUE.          00292000
293000     WRITE RPT-RECORD FROM RPT-STATS-LINE AFTER 1.                00293000
294000     MOVE 'SUSPICIOUS FLAGGED....'   TO RPT-STATS-LABEL.          00294000
295000     MOVE WS-SUSPICIOUS-COUNT        TO RPT-STATS-VALUE.          00295000
296000     WRITE RPT-RECORD FROM RPT-STATS-LINE AFTER 1.                00296000
297000     DISPLAY 'TXNIMPT - IMPORT COMPLETE'.                         00297000
