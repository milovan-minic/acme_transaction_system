001000***************************************************************** 00001000
002000*                                                                 00002000
003000*   PROGRAM:   MSTRMAINT                                          00003000
004000*                                                                 00004000
005000*   MASTER MAINTENANCE - READS MAINT-COMMAND RECORDS FROM         00005000
006000*   MNTFILE AND DRIVES LIST/ADD/EDIT/DELETE AGAINST EITHER THE    00006000
007000*   USER MASTER (USRDB) OR THE CURRENCY MASTER (CURDB), CHOSEN    00007000
008000*   BY MC-MASTER-TYPE ON EACH COMMAND.  DELETE IS ALWAYS SOFT -   00008000
009000*   NO RECORD IS EVER PHYSICALLY REMOVED FROM EITHER MASTER.      00009000
010000*                                                                 00010000
011000*   SAME REQUEST/PROCESSED/ERROR CONTROL-TOTALS REPORT HABIT AS   00011000
012000*   SAM3ABND, RESTATED HERE FOR FOUR VERBS INSTEAD OF THREE.      00012000
013000*                                                                 00013000
014000***************************************************************** 00014000
015000 IDENTIFICATION DIVISION.                                         00015000
016000 PROGRAM-ID. MSTRMAINT.                                           00016000
017000 AUTHOR. D W STOUT.                                               00017000
018000 INSTALLATION. ACME DATA PROCESSING.                              00018000
019000 DATE-WRITTEN. 08/05/96.                                          00019000
020000 DATE-COMPILED.                                                   00020000
021000 SECURITY. NON-CONFIDENTIAL.                                      00021000
022000***************************************************************** 00022000
023000* CHANGE LOG                                                      00023000
024000*   08/05/96  DWS  ORIGINAL - REQUEST 4488.  LIST/ADD/EDIT/       00024000
025000*                   DELETE AGAINST USRDB OR CURDB BY ONE COMMAND  00025000
026000*                   STREAM.                                       00026000
027000*   11/14/97  JLR  ADD NOW REJECTS ON A SOFT-DELETED KEY TOO,     00027000
028000*                   NOT JUST AN ACTIVE ONE - REQUEST 4801.  A     00028000
029000*                   DELETED USER WAS BEING RE-ADDED AND LOSING    00029000
030000*                   HIS TRANSACTION HISTORY LINK.                 00030000
031000*   09/30/99  DWS  Y2K REVIEW - NO DATE FIELDS TOUCHED BY THIS    00031000
032000*                   PROGRAM.  NO CHANGE REQUIRED.                 00032000
032100*   10/02/00  RGM  ADD/EDIT/DELETE NOW STAMP THE NEW USRMSTR/     00032100
032200*                   CURMSTR AUDIT FIELDS (RUN DATE, 'MNTMAINT'    00032200
032300*                   AS THE MAINTENANCE USER) - REQ 4933.  700-    00032300
032400*                   OPEN-FILES NOW CHECKS FILE STATUS AFTER EACH  00032400
032500*                   OPEN AND BRANCHES TO 999-ABEND-FILE-ERROR ON  00032500
032600*                   A BAD OPEN INSTEAD OF RUNNING BLIND.          00032600
033000*   05/17/02  RGM  LIST NOW SKIPS SOFT-DELETED RECORDS ON BOTH    00033000
034000*                   MASTERS - REQUEST 5140.  PREVIOUSLY LISTED    00034000
035000*                   EVERYTHING REGARDLESS OF THE DELETED FLAG.    00035000
036000***************************************************************** 00036000
037000 ENVIRONMENT DIVISION.                                            00037000
038000 CONFIGURATION SECTION.                                           00038000
039000 SOURCE-COMPUTER. IBM-370.                                        00039000
040000 OBJECT-COMPUTER. IBM-370.                                        00040000
041000 SPECIAL-NAMES.                                                   00041000
042000     C01 IS TOP-OF-FORM.                                          00042000
042001
043000 INPUT-OUTPUT SECTION.                                            00043000
044000 FILE-CONTROL.                                                    00044000
045000     SELECT MNTFILE  ASSIGN TO MNTFILE                            00045000
046000         ORGANIZATION IS LINE SEQUENTIAL                          00046000
047000         FILE STATUS  IS WS-MNTFILE-STATUS.                       00047000
047001
048000     SELECT USRDB    ASSIGN TO USRDB                              00048000
049000         ORGANIZATION IS INDEXED                                  00049000
050000         ACCESS MODE  IS DYNAMIC                                  00050000
051000         RECORD KEY   IS USR-FD-USER-ID                           00051000
052000         FILE STATUS  IS WS-USRDB-STATUS.                         00052000
052001
053000     SELECT CURDB    ASSIGN TO CURDB                              00053000
054000         ORGANIZATION IS INDEXED                                  00054000
055000         ACCESS MODE  IS DYNAMIC                                  00055000
056000         RECORD KEY   IS CUR-FD-CURRENCY-CODE                     00056000
057000         FILE STATUS  IS WS-CURDB-STATUS.                         00057000
057001
058000     SELECT MNTRPT   ASSIGN TO MNTRPT                             00058000
059000         ORGANIZATION IS LINE SEQUENTIAL                          00059000
060000         FILE STATUS  IS WS-MNTRPT-STATUS.                        00060000
060001
061000 DATA DIVISION.                                                   00061000
062000 FILE SECTION.                                                    00062000
063000 FD  MNTFILE                                                      00063000
064000     RECORDING MODE IS F                                          00064000
065000     LABEL RECORDS ARE STANDARD.                                  00065000
066000     COPY MNTCMD.                                                 00066000
066001
067000 FD  USRDB                                                        00067000
068000     RECORDING MODE IS F                                          00068000
069000     LABEL RECORDS ARE STANDARD.                                  00069000
070000     COPY USRMSTR REPLACING ==:TAG:== BY ==USR-FD==.              00070000
070001
071000 FD  CURDB                                                        00071000
072000     RECORDING MODE IS F                                          00072000
073000     LABEL RECORDS ARE STANDARD.                                  00073000
074000     COPY CURMSTR REPLACING ==:TAG:== BY ==CUR-FD==.              00074000
074001
075000 FD  MNTRPT                                                       00075000
076000     RECORDING MODE IS F                                          00076000
077000     LABEL RECORDS ARE STANDARD.                                  00077000
078000 01  RPT-RECORD                      PIC X(132).                  00078000
078001
079000 WORKING-STORAGE SECTION.                                         00079000
079001
080000 01  WS-FILE-STATUS-CODES.                                        00080000
081000     05  WS-MNTFILE-STATUS           PIC X(02).                   00081000
082000     05  WS-USRDB-STATUS             PIC X(02).                   00082000
083000     05  WS-CURDB-STATUS             PIC X(02).                   00083000
084000     05  WS-MNTRPT-STATUS            PIC X(02).                   00084000
085000     05  FILLER                      PIC X(02).                   00085000
086000*--- BYTE VIEW OF THE FOUR STATUS CODES - SAME REQUEST 5210       00086000
087000*--- DUMP-PATCH IDEA AS THE OTHER PROGRAMS IN THIS RUN.           00087000
088000 01  WS-FILE-STATUS-CODES-R REDEFINES WS-FILE-STATUS-CODES.       00088000
089000     05  WS-STATUS-BYTES             PIC X(10).                   00089000
089001
090000 01  WS-EOF-SWITCHES.                                             00090000
091000     05  WS-MNTFILE-EOF-SW           PIC X(01) VALUE 'N'.         00091000
092000         88  MNTFILE-EOF                 VALUE 'Y'.               00092000
093000     05  WS-USRDB-EOF-SW             PIC X(01) VALUE 'N'.         00093000
094000         88  USRDB-LIST-EOF              VALUE 'Y'.               00094000
095000     05  WS-CURDB-EOF-SW             PIC X(01) VALUE 'N'.         00095000
096000         88  CURDB-LIST-EOF               VALUE 'Y'.              00096000
097000     05  FILLER                      PIC X(07).                   00097000
097001
098000 01  WS-KEY-SWITCHES.                                             00098000
099000     05  WS-KEY-FOUND-SW             PIC X(01) VALUE 'N'.         00099000
100000         88  WS-KEY-FOUND                VALUE 'Y'.               00100000
101000         88  WS-KEY-NOT-FOUND             VALUE 'N'.              00101000
102000     05  FILLER                      PIC X(09).                   00102000
102001
102100*--- RUN DATE FOR THE AUDIT STAMP ON ADD/EDIT - 77-LEVEL SAME AS  00102100
102200*--- THE SEEDER'S OWN SCRATCH SUBSCRIPTS - REQ 4933.              00102200
102300 77  WS-RUN-DATE-YYYYMMDD            PIC 9(08) VALUE ZEROS.       00102300
102301
103000*--- FIRST-THREE-BYTES VIEW OF MC-KEY, USED WHEN THE COMMAND IS   00103000
104000*--- AGAINST CURDB - MC-KEY IS X(10) ON EVERY COMMAND SO IT       00104000
105000*--- HOLDS BOTH A 10-BYTE USER ID AND A 3-BYTE CURRENCY CODE.     00105000
106000 01  WS-CURRENCY-KEY-AREA            PIC X(10).                   00106000
107000 01  WS-CURRENCY-KEY-AREA-R REDEFINES WS-CURRENCY-KEY-AREA.       00107000
108000     05  WS-CURRENCY-CODE-ONLY       PIC X(03).                   00108000
109000     05  FILLER                      PIC X(07).                   00109000
109001
110000 01  WS-REPORT-COUNTERS.                                          00110000
111000     05  WS-LIST-COUNT               PIC S9(07) COMP VALUE 0.     00111000
112000     05  WS-ADD-REQUESTS             PIC S9(07) COMP VALUE 0.     00112000
113000     05  WS-ADD-PROCESSED            PIC S9(07) COMP VALUE 0.     00113000
114000     05  WS-EDIT-REQUESTS            PIC S9(07) COMP VALUE 0.     00114000
115000     05  WS-EDIT-PROCESSED           PIC S9(07) COMP VALUE 0.     00115000
116000     05  WS-DELETE-REQUESTS          PIC S9(07) COMP VALUE 0.     00116000
117000     05  WS-DELETE-PROCESSED         PIC S9(07) COMP VALUE 0.     00117000
118000*--- BYTE VIEW OF THE COUNTERS FOR THE DUMP UTILITY - REQUEST     00118000
119000*--- 5210, SAME PATCH AS THE REPORT AND INGEST PROGRAMS.          00119000
120000 01  WS-REPORT-COUNTERS-R REDEFINES WS-REPORT-COUNTERS.           00120000
121000     05  WS-COUNTER-BYTES            PIC X(35).                   00121000
121001
122000 01  RPT-HEADER1.                                                 00122000
123000     05  FILLER PIC X(40) VALUE                                   00123000
124000         'MSTRMAINT - MASTER MAINTENANCE RUN'.                    00124000
125000     05  FILLER PIC X(92) VALUE SPACES.                           00125000
125001
126000 01  RPT-LIST-LINE.                                               00126000
127000     05  RPT-LIST-ID                 PIC X(10).                   00127000
128000     05  FILLER                      PIC X(02) VALUE ': '.        00128000
129000     05  RPT-LIST-NAME                PIC X(30).                  00129000
130000     05  FILLER                      PIC X(90) VALUE SPACES.      00130000
130001
131000 01  RPT-REJECT-LINE.                                             00131000
132000     05  RPT-REJECT-MSG              PIC X(42).                   00132000
133000     05  RPT-REJECT-KEY               PIC X(10).                  00133000
134000     05  FILLER                      PIC X(80) VALUE SPACES.      00134000
134001
135000 01  RPT-STATS-HDR1.                                              00135000
136000     05  FILLER PIC X(30) VALUE                                   00136000
137000         'Master Maintenance Totals:    '.                        00137000
138000     05  FILLER PIC X(102) VALUE SPACES.                          00138000
139000 01  RPT-STATS-HDR2.                                              00139000
140000     05  FILLER PIC X(15) VALUE 'Action        '.                 00140000
141000     05  FILLER PIC X(15) VALUE '     Requested'.                 00141000
142000     05  FILLER PIC X(15) VALUE '     Processed'.                 00142000
143000     05  FILLER PIC X(87) VALUE SPACES.                           00143000
144000 01  RPT-STATS-HDR3.                                              00144000
145000     05  FILLER PIC X(15) VALUE '-----------   '.                 00145000
146000     05  FILLER PIC X(15) VALUE '  -----------'.                  00146000
147000     05  FILLER PIC X(15) VALUE '  -----------'.                  00147000
148000     05  FILLER PIC X(87) VALUE SPACES.                           00148000
149000 01  RPT-STATS-DETAIL.                                            00149000
150000     05  RPT-ACTION                  PIC X(10).                   00150000
151000     05  FILLER                      PIC X(05) VALUE SPACES.      00151000
152000     05  RPT-NUM-REQUESTED           PIC ZZZ,ZZZ,ZZ9.             00152000
153000     05  FILLER                      PIC X(03) VALUE SPACES.      00153000
154000     05  RPT-NUM-PROCESSED           PIC ZZZ,ZZZ,ZZ9.             00154000
155000     05  FILLER                      PIC X(88) VALUE SPACES.      00155000
155001
156000 PROCEDURE DIVISION.                                              00156000
156001
157000 000-MAIN.                                                        00157000
158000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00158000
158500     PERFORM 706-GET-RUN-DATE.                                    00158500
159000     PERFORM 800-INIT-REPORT.                                     00159000
160000     PERFORM 705-READ-COMMAND-FILE.                               00160000
161000     PERFORM 100-PROCESS-COMMAND                                  00161000
162000             UNTIL MNTFILE-EOF.                                   00162000
163000     PERFORM 850-REPORT-RUN-TOTALS.                               00163000
164000     PERFORM 790-CLOSE-FILES.                                     00164000
165000     STOP RUN.                                                    00165000
165001
166000 100-PROCESS-COMMAND.                                             00166000
167000     IF MC-TYPE-USER                                              00167000
168000         PERFORM 200-PROCESS-USER-COMMAND                         00168000
169000     ELSE                                                         00169000
170000         IF MC-TYPE-CURRENCY                                      00170000
171000             PERFORM 300-PROCESS-CURRENCY-COMMAND                 00171000
172000         ELSE                                                     00172000
173000             MOVE 'UNKNOWN MASTER TYPE ON COMMAND RECORD:   ' TO  00173000
174000                 RPT-REJECT-MSG                                   00174000
175000             MOVE MC-KEY TO RPT-REJECT-KEY                        00175000
176000             WRITE RPT-RECORD FROM RPT-REJECT-LINE                00176000
177000         END-IF                                                   00177000
178000     END-IF.                                                      00178000
179000     PERFORM 705-READ-COMMAND-FILE.                               00179000
179001
180000 200-PROCESS-USER-COMMAND.                                        00180000
181000     EVALUATE TRUE                                                00181000
182000         WHEN MC-ACTION-LIST                                      00182000
183000             PERFORM 210-LIST-USERS                               00183000
184000         WHEN MC-ACTION-ADD                                       00184000
185000             PERFORM 220-ADD-USER                                 00185000
186000         WHEN MC-ACTION-EDIT                                      00186000
187000             PERFORM 230-EDIT-USER                                00187000
188000         WHEN MC-ACTION-DELETE                                    00188000
189000             PERFORM 240-DELETE-USER                              00189000
190000     END-EVALUATE.                                                00190000
190001
191000 210-LIST-USERS.                                                  00191000
192000     MOVE 'N' TO WS-USRDB-EOF-SW.                                 00192000
193000     PERFORM 211-LIST-ONE-USER                                    00193000
194000             UNTIL USRDB-LIST-EOF.                                00194000
194001
195000 211-LIST-ONE-USER.                                               00195000
196000     READ USRDB NEXT RECORD                                       00196000
197000         AT END SET USRDB-LIST-EOF TO TRUE                        00197000
198000     END-READ.                                                    00198000
199000     IF NOT USRDB-LIST-EOF                                        00199000
200000         IF USR-FD-ACTIVE                                         00200000
201000             ADD 1 TO WS-LIST-COUNT                               00201000
202000             MOVE USR-FD-USER-ID   TO RPT-LIST-ID                 00202000
203000             MOVE USR-FD-USER-NAME TO RPT-LIST-NAME               00203000
204000             WRITE RPT-RECORD FROM RPT-LIST-LINE                  00204000
205000         END-IF                                                   00205000
206000     END-IF.                                                      00206000
206001
207000 220-ADD-USER.                                                    00207000
208000     ADD 1 TO WS-ADD-REQUESTS.                                    00208000
209000     MOVE MC-KEY TO USR-FD-USER-ID.                               00209000
210000     READ USRDB                                                   00210000
211000         INVALID KEY MOVE 'N' TO WS-KEY-FOUND-SW                  00211000
212000         NOT INVALID KEY MOVE 'Y' TO WS-KEY-FOUND-SW              00212000
213000     END-READ.                                                    00213000
214000     IF WS-KEY-FOUND                                              00214000
215000         MOVE 'ADD REJECTED - ALREADY EXISTS:           ' TO      00215000
216000             RPT-REJECT-MSG                                       00216000
217000         MOVE MC-KEY TO RPT-REJECT-KEY                            00217000
218000         WRITE RPT-RECORD FROM RPT-REJECT-LINE                    00218000
219000     ELSE                                                         00219000
219500         MOVE SPACES  TO USR-FD-RECORD                            00219500
220000         MOVE MC-KEY  TO USR-FD-USER-ID                           00220000
221000         MOVE MC-NAME TO USR-FD-USER-NAME                         00221000
222000         MOVE 'N'     TO USR-FD-DELETED-FLAG                      00222000
222100         MOVE WS-RUN-DATE-YYYYMMDD TO USR-FD-ADD-DATE             00222100
222200         MOVE WS-RUN-DATE-YYYYMMDD TO USR-FD-LAST-MAINT-DATE      00222200
222300         MOVE 'MNTMAINT' TO USR-FD-ADD-USER                       00222300
222400         MOVE 'MNTMAINT' TO USR-FD-LAST-MAINT-USER                00222400
223000         WRITE USR-FD-RECORD                                      00223000
224000         ADD 1 TO WS-ADD-PROCESSED                                00224000
225000     END-IF.                                                      00225000
225001
226000 230-EDIT-USER.                                                   00226000
227000     ADD 1 TO WS-EDIT-REQUESTS.                                   00227000
228000     MOVE MC-KEY TO USR-FD-USER-ID.                               00228000
229000     READ USRDB                                                   00229000
230000         INVALID KEY MOVE 'N' TO WS-KEY-FOUND-SW                  00230000
231000         NOT INVALID KEY MOVE 'Y' TO WS-KEY-FOUND-SW              00231000
232000     END-READ.                                                    00232000
233000     IF WS-KEY-NOT-FOUND OR USR-FD-SOFT-DELETED                   00233000
234000         MOVE 'EDIT REJECTED - NOT FOUND OR DELETED:    ' TO      00234000
235000             RPT-REJECT-MSG                                       00235000
236000         MOVE MC-KEY TO RPT-REJECT-KEY                            00236000
237000         WRITE RPT-RECORD FROM RPT-REJECT-LINE                    00237000
238000     ELSE                                                         00238000
239000         MOVE MC-NAME TO USR-FD-USER-NAME                         00239000
239100         MOVE WS-RUN-DATE-YYYYMMDD TO USR-FD-LAST-MAINT-DATE      00239100
239200         MOVE 'MNTMAINT' TO USR-FD-LAST-MAINT-USER                00239200
240000         REWRITE USR-FD-RECORD                                    00240000
241000         ADD 1 TO WS-EDIT-PROCESSED                               00241000
242000     END-IF.                                                      00242000
242001
243000 240-DELETE-USER.                                                 00243000
244000     ADD 1 TO WS-DELETE-REQUESTS.                                 00244000
245000     MOVE MC-KEY TO USR-FD-USER-ID.                               00245000
246000     READ USRDB                                                   00246000
247000         INVALID KEY MOVE 'N' TO WS-KEY-FOUND-SW                  00247000
248000         NOT INVALID KEY MOVE 'Y' TO WS-KEY-FOUND-SW              00248000
249000     END-READ.                                                    00249000
250000     IF WS-KEY-NOT-FOUND OR USR-FD-SOFT-DELETED                   00250000
251000         MOVE 'DELETE REJECTED - NOT FOUND OR DELETED:  ' TO      00251000
252000             RPT-REJECT-MSG                                       00252000
253000         MOVE MC-KEY TO RPT-REJECT-KEY                            00253000
254000         WRITE RPT-RECORD FROM RPT-REJECT-LINE                    00254000
255000     ELSE                                                         00255000
256000         MOVE 'Y' TO USR-FD-DELETED-FLAG                          00256000
256500         MOVE WS-RUN-DATE-YYYYMMDD TO USR-FD-LAST-MAINT-DATE      00256500
256800         MOVE 'MNTMAINT' TO USR-FD-LAST-MAINT-USER                00256800
257000         REWRITE USR-FD-RECORD                                    00257000
258000         ADD 1 TO WS-DELETE-PROCESSED                             00258000
259000     END-IF.                                                      00259000
259001
260000 300-PROCESS-CURRENCY-COMMAND.                                    00260000
261000     MOVE SPACES TO WS-CURRENCY-KEY-AREA.                         00261000
262000     MOVE MC-KEY TO WS-CURRENCY-KEY-AREA.                         00262000
263000     EVALUATE TRUE                                                00263000
264000         WHEN MC-ACTION-LIST                                      00264000
265000             PERFORM 310-LIST-CURRENCIES                          00265000
266000         WHEN MC-ACTION-ADD                                       00266000
267000             PERFORM 320-ADD-CURRENCY                             00267000
268000         WHEN MC-ACTION-EDIT                                      00268000
269000             PERFORM 330-EDIT-CURRENCY                            00269000
270000         WHEN MC-ACTION-DELETE                                    00270000
271000             PERFORM 340-DELETE-CURRENCY                          00271000
272000     END-EVALUATE.                                                00272000
272001
273000 310-LIST-CURRENCIES.                                             00273000
274000     MOVE 'N' TO WS-CURDB-EOF-SW.                                 00274000
275000     PERFORM 311-LIST-ONE-CURRENCY                                00275000
276000             UNTIL CURDB-LIST-EOF.                                00276000
276001
277000 311-LIST-ONE-CURRENCY.                                           00277000
278000     READ CURDB NEXT RECORD                                       00278000
279000         AT END SET CURDB-LIST-EOF TO TRUE                        00279000
280000     END-READ.                                                    00280000
281000     IF NOT CURDB-LIST-EOF                                        00281000
282000         IF CUR-FD-ACTIVE                                         00282000
283000             ADD 1 TO WS-LIST-COUNT                               00283000
284000             MOVE CUR-FD-CURRENCY-CODE TO RPT-LIST-ID             00284000
285000             MOVE CUR-FD-CURRENCY-NAME TO RPT-LIST-NAME           00285000
286000             WRITE RPT-RECORD FROM RPT-LIST-LINE                  00286000
287000         END-IF                                                   00287000
288000     END-IF.                                                      00288000
288001
289000 320-ADD-CURRENCY.                                                00289000
290000     ADD 1 TO WS-ADD-REQUESTS.                                    00290000
291000     MOVE WS-CURRENCY-CODE-ONLY TO CUR-FD-CURRENCY-CODE.          00291000
292000     READ CURDB                                                   00292000
293000         INVALID KEY MOVE 'N' TO WS-KEY-FOUND-SW                  00293000
294000         NOT INVALID KEY MOVE 'Y' TO WS-KEY-FOUND-SW              00294000
295000     END-READ.                                                    00295000
296000     IF WS-KEY-FOUND                                              00296000
297000         MOVE 'ADD REJECTED - ALREADY EXISTS:           ' TO      00297000
298000             RPT-REJECT-MSG                                       00298000
299000         MOVE MC-KEY TO RPT-REJECT-KEY                            00299000
300000         WRITE RPT-RECORD FROM RPT-REJECT-LINE                    00300000
301000     ELSE                                                         00301000
301500         MOVE SPACES                TO CUR-FD-RECORD              00301500
302000         MOVE WS-CURRENCY-CODE-ONLY TO CUR-FD-CURRENCY-CODE       00302000
303000         MOVE MC-NAME               TO CUR-FD-CURRENCY-NAME       00303000
304000         MOVE 'N'                   TO CUR-FD-DELETED-FLAG        00304000
304100         MOVE 2 TO CUR-FD-DECIMAL-PLACES                          00304100
304200         MOVE WS-RUN-DATE-YYYYMMDD TO CUR-FD-ADD-DATE             00304200
304300         MOVE WS-RUN-DATE-YYYYMMDD TO CUR-FD-LAST-MAINT-DATE      00304300
304400         MOVE 'MNTMAINT' TO CUR-FD-ADD-USER                       00304400
304500         MOVE 'MNTMAINT' TO CUR-FD-LAST-MAINT-USER                00304500
305000         WRITE CUR-FD-RECORD                                      00305000
306000         ADD 1 TO WS-ADD-PROCESSED                                00306000
307000     END-IF.                                                      00307000
307001
308000 330-EDIT-CURRENCY.                                               00308000
309000     ADD 1 TO WS-EDIT-REQUESTS.                                   00309000
310000     MOVE WS-CURRENCY-CODE-ONLY TO CUR-FD-CURRENCY-CODE.          00310000
311000     READ CURDB                                                   00311000
312000         INVALID KEY MOVE 'N' TO WS-KEY-FOUND-SW                  00312000
313000         NOT INVALID KEY MOVE 'Y' TO WS-KEY-FOUND-SW              00313000
314000     END-READ.                                                    00314000
315000     IF WS-KEY-NOT-FOUND OR CUR-FD-SOFT-DELETED                   00315000
316000         MOVE 'EDIT REJECTED - NOT FOUND OR DELETED:    ' TO      00316000
317000             RPT-REJECT-MSG                                       00317000
318000         MOVE MC-KEY TO RPT-REJECT-KEY                            00318000
319000         WRITE RPT-RECORD FROM RPT-REJECT-LINE                    00319000
320000     ELSE                                                         00320000
321000         MOVE MC-NAME TO CUR-FD-CURRENCY-NAME                     00321000
321100         MOVE WS-RUN-DATE-YYYYMMDD TO CUR-FD-LAST-MAINT-DATE      00321100
321200         MOVE 'MNTMAINT' TO CUR-FD-LAST-MAINT-USER                00321200
322000         REWRITE CUR-FD-RECORD                                    00322000
323000         ADD 1 TO WS-EDIT-PROCESSED                               00323000
324000     END-IF.                                                      00324000
324001
325000 340-DELETE-CURRENCY.                                             00325000
326000     ADD 1 TO WS-DELETE-REQUESTS.                                 00326000
327000     MOVE WS-CURRENCY-CODE-ONLY TO CUR-FD-CURRENCY-CODE.          00327000
328000     READ CURDB                                                   00328000
329000         INVALID KEY MOVE 'N' TO WS-KEY-FOUND-SW                  00329000
330000         NOT INVALID KEY MOVE 'Y' TO WS-KEY-FOUND-SW              00330000
331000     END-READ.                                                    00331000
332000     IF WS-KEY-NOT-FOUND OR CUR-FD-SOFT-DELETED                   00332000
333000         MOVE 'DELETE REJECTED - NOT FOUND OR DELETED:  ' TO      00333000
334000             RPT-REJECT-MSG                                       00334000
335000         MOVE MC-KEY TO RPT-REJECT-KEY                            00335000
336000         WRITE RPT-RECORD FROM RPT-REJECT-LINE                    00336000
337000     ELSE                                                         00337000
338000         MOVE 'Y' TO CUR-FD-DELETED-FLAG                          00338000
338500         MOVE WS-RUN-DATE-YYYYMMDD TO CUR-FD-LAST-MAINT-DATE      00338500
338800         MOVE 'MNTMAINT' TO CUR-FD-LAST-MAINT-USER                00338800
339000         REWRITE CUR-FD-RECORD                                    00339000
340000         ADD 1 TO WS-DELETE-PROCESSED                             00340000
341000     END-IF.                                                      00341000
341001
342000 700-OPEN-FILES.                                                  00342000
343000     OPEN INPUT  MNTFILE.                                         00343000
343100     IF WS-MNTFILE-STATUS NOT = '00'                              00343100
343200         GO TO 999-ABEND-FILE-ERROR.                              00343200
344000     OPEN I-O    USRDB.                                           00344000
344100     IF WS-USRDB-STATUS NOT = '00'                                00344100
344200         GO TO 999-ABEND-FILE-ERROR.                              00344200
345000     OPEN I-O    CURDB.                                           00345000
345100     IF WS-CURDB-STATUS NOT = '00'                                00345100
345200         GO TO 999-ABEND-FILE-ERROR.                              00345200
346000     OPEN OUTPUT MNTRPT.                                          00346000
346100     IF WS-MNTRPT-STATUS NOT = '00'                               00346100
346200         GO TO 999-ABEND-FILE-ERROR.                              00346200
346300     GO TO 700-EXIT.                                              00346300
346301
346400 999-ABEND-FILE-ERROR.                                            00346400
346500     DISPLAY 'MSTRMAINT - FILE OPEN ERROR, ABENDING RUN'.         00346500
346600     DISPLAY 'MSTRMAINT - MNTFILE ' WS-MNTFILE-STATUS             00346600
346700         ' USRDB ' WS-USRDB-STATUS                                00346700
346800         ' CURDB ' WS-CURDB-STATUS                                00346800
346900         ' MNTRPT ' WS-MNTRPT-STATUS.                             00346900
346950     MOVE 16 TO RETURN-CODE.                                      00346950
346980     STOP RUN.                                                    00346980
346981
346990 700-EXIT.                                                        00346990
347000     EXIT.                                                        00347000
347001
347050 706-GET-RUN-DATE.                                                00347050
347100     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.              00347100
347101
347200 705-READ-COMMAND-FILE.                                           00347200
348000     READ MNTFILE                                                 00348000
349000         AT END SET MNTFILE-EOF TO TRUE                           00349000
350000     END-READ.                                                    00350000
350001
351000 790-CLOSE-FILES.                                                 00351000
352000     CLOSE MNTFILE.                                               00352000
353000     CLOSE USRDB.                                                 00353000
354000     CLOSE CURDB.                                                 00354000
355000     CLOSE MNTRPT.                                                00355000
355001
356000 800-INIT-REPORT.                                                 00356000
357000     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                00357000
357001
358000 850-REPORT-RUN-TOTALS.                                           00358000
359000     WRITE RPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.                00359000
360000     WRITE RPT-RECORD FROM RPT-STATS-HDR2 AFTER 2.                00360000
361000     WRITE RPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.                00361000
361001
362000     MOVE 'LIST      ' TO RPT-ACTION.                             00362000
363000     MOVE WS-LIST-COUNT TO RPT-NUM-REQUESTED.                     00363000
364000     MOVE WS-LIST-COUNT TO RPT-NUM-PROCESSED.                     00364000
365000     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                      00365000
365001
366000     MOVE 'ADD       ' TO RPT-ACTION.                             00366000
367000     MOVE WS-ADD-REQUESTS  TO RPT-NUM-REQUESTED.                  00367000
368000     MOVE WS-ADD-PROCESSED TO RPT-NUM-PROCESSED.                  00368000
369000     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                      00369000
369001
370000     MOVE 'EDIT      ' TO RPT-ACTION.                             00370000
371000     MOVE WS-EDIT-REQUESTS  TO RPT-NUM-REQUESTED.                 00371000
372000     MOVE WS-EDIT-PROCESSED TO RPT-NUM-PROCESSED.                 00372000
373000     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                      00373000
373001
374000     MOVE 'DELETE    ' TO RPT-ACTION.                             00374000
375000     MOVE WS-DELETE-REQUESTS  TO RPT-NUM-REQUESTED.               00375000
376000     MOVE WS-DELETE-PROCESSED TO RPT-NUM-PROCESSED.               00376000
377000     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                      00377000
