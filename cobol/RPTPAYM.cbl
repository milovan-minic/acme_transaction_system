001000***************************************************************** 00001000
002000*                                                                 00002000
003000*   PROGRAM:   RPTPAYM                                            00003000
004000*                                                                 00004000
005000*   BUILDS ONE USER'S PAYMENTS DETAIL REPORT - EVERY STORED       00005000
006000*   TRANSACTION WHERE THE USER IS SENDER OR RECEIVER, WITHIN      00006000
007000*   AN OPTIONAL DATE WINDOW (START AND END BOTH INCLUSIVE),       00007000
008000*   WRITTEN IN TIMESTAMP ORDER.  CALLED BY RPTMTHLY FOR EACH      00008000
009000*   USER; ALSO CALLABLE STAND-ALONE FOR AN AD HOC RUN.            00009000
010000*                                                                 00010000
011000*   TRANDB IS SCANNED SEQUENTIALLY START TO END - THERE IS NO     00011000
012000*   SECONDARY INDEX BY SENDER/RECEIVER, SO EVERY RECORD HAS TO    00012000
013000*   BE LOOKED AT.  THE SELECTED ROWS ARE HELD IN A WORKING        00013000
014000*   STORAGE TABLE, HANDED TO TXNSORT TO PUT THEM IN TIMESTAMP     00014000
015000*   ORDER, THEN WRITTEN OUT.                                      00015000
016000*                                                                 00016000
017000***************************************************************** 00017000
018000 IDENTIFICATION DIVISION.                                         00018000
019000 PROGRAM-ID. RPTPAYM.                                             00019000
020000 AUTHOR. D W STOUT.                                               00020000
021000 INSTALLATION. ACME DATA PROCESSING.                              00021000
022000 DATE-WRITTEN. 05/16/96.                                          00022000
023000 DATE-COMPILED.                                                   00023000
024000 SECURITY. NON-CONFIDENTIAL.                                      00024000
025000***************************************************************** 00025000
026000* CHANGE LOG                                                      00026000
027000*   05/16/96  DWS  ORIGINAL - REQUEST 4471.                       00027000
028000*   06/02/98  JLR  END DATE CHANGED TO INCLUSIVE ON THIS REPORT   00028000
029000*                   ONLY - RPTDAILY STAYS END-EXCLUSIVE.  LOB     00029000
030000*                   SAYS THE TWO REPORTS HAVE NEVER MATCHED ON    00030000
031000*                   THIS AND ARE NOT TO BE "FIXED" - REQ 4903.    00031000
032000*   02/02/00  RGM  SELECTED-TABLE RAISED TO 2000 ROWS - A         00032000
033000*                   HIGH-VOLUME USER OVERFLOWED THE OLD 500.      00033000
033500*   08/11/00  JLR  210-CHECK-DATE-WINDOW WAS TRUNCATING THE       00033500
033600*                   TIMESTAMP TO THE DAY BEFORE TESTING END-DATE, 00033600
033700*                   WHICH LET IN THE WHOLE LAST DAY OF THE        00033700
033800*                   WINDOW INSTEAD OF JUST THE 4903 MIDNIGHT      00033800
033900*                   INSTANT.  COMPARE IS NOW AGAINST THE FULL     00033900
033950*                   TRAN-TIMESTAMP - REQ 4931.                    00033950
034000***************************************************************** 00034000
035000 ENVIRONMENT DIVISION.                                            00035000
036000 CONFIGURATION SECTION.                                           00036000
037000 SOURCE-COMPUTER. IBM-370.                                        00037000
038000 OBJECT-COMPUTER. IBM-370.                                        00038000
039000 SPECIAL-NAMES.                                                   00039000
040000     C01 IS TOP-OF-FORM.                                          00040000
040001
041000 INPUT-OUTPUT SECTION.                                            00041000
042000 FILE-CONTROL.                                                    00042000
043000     SELECT TRANDB   ASSIGN TO TRANDB                             00043000
044000         ORGANIZATION IS INDEXED                                  00044000
045000         ACCESS MODE  IS DYNAMIC                                  00045000
046000         RECORD KEY   IS TRAN-TRANSACTION-ID                      00046000
047000         FILE STATUS  IS WS-TRANDB-STATUS.                        00047000
047001
048000     SELECT PAYRPT   ASSIGN TO WS-PAYRPT-DSNAME                   00048000
049000         ORGANIZATION IS LINE SEQUENTIAL                          00049000
050000         FILE STATUS  IS WS-PAYRPT-STATUS.                        00050000
050001
051000 DATA DIVISION.                                                   00051000
052000 FILE SECTION.                                                    00052000
053000 FD  TRANDB                                                       00053000
054000     RECORDING MODE IS F                                          00054000
055000     LABEL RECORDS ARE STANDARD.                                  00055000
056000 01  TRAN-RECORD.                                                 00056000
057000     COPY TRANREC.                                                00057000
057001
058000 FD  PAYRPT                                                       00058000
059000     RECORDING MODE IS F                                          00059000
060000     LABEL RECORDS ARE STANDARD.                                  00060000
061000 01  RPT-LINE                        PIC X(80).                   00061000
061001
062000 WORKING-STORAGE SECTION.                                         00062000
062001
063000 01  WS-FILE-STATUS-CODES.                                        00063000
064000     05  WS-TRANDB-STATUS            PIC X(02).                   00064000
065000         88  WS-TRANDB-AT-END            VALUE '10'.              00065000
066000     05  WS-PAYRPT-STATUS            PIC X(02).                   00066000
067000     05  FILLER                      PIC X(08).                   00067000
067001
068000 01  WS-PAYRPT-DSNAME                PIC X(40).                   00068000
069000*--- FIRST-8-BYTES VIEW OF THE ASSIGNED DSNAME - THE OPERATOR     00069000
070000*--- CONSOLE MESSAGE ON A JCL ALLOCATION FAILURE ONLY HAS ROOM    00070000
071000*--- FOR THE SHORT FORM.                                          00071000
072000 01  WS-PAYRPT-DSNAME-R REDEFINES WS-PAYRPT-DSNAME.               00072000
073000     05  WS-DSNAME-SHORT-FORM        PIC X(08).                   00073000
074000     05  FILLER                      PIC X(32).                   00074000
074001
075000 01  WS-EOF-SWITCHES.                                             00075000
076000     05  WS-TRANDB-EOF-SW            PIC X(01) VALUE 'N'.         00076000
077000         88  TRANDB-EOF                  VALUE 'Y'.               00077000
078000     05  FILLER                      PIC X(09).                   00078000
078001
079000 01  WS-SELECTED-SUBSCRIPTS.                                      00079000
080000     05  WS-SELECTED-COUNT           PIC S9(08) COMP VALUE 0.     00080000
081000     05  WS-WRITE-SUB                PIC S9(08) COMP VALUE 0.     00081000
082000     05  FILLER                      PIC X(04).                   00082000
083000*--- BYTE VIEW OF THE SUBSCRIPTS FOR THE DUMP UTILITY - REQ       00083000
084000*--- 5210, SAME AS EVERY OTHER PROGRAM IN THIS RUN.               00084000
085000 01  WS-SELECTED-SUBSCRIPTS-R REDEFINES WS-SELECTED-SUBSCRIPTS.   00085000
086000     05  WS-SUBSCRIPT-BYTES          PIC X(16).                   00086000
086001
087000 01  WS-SELECTED-TABLE.                                           00087000
088000     05  WS-SELECTED-ENTRY OCCURS 1 TO 2000 TIMES                 00088000
089000                 DEPENDING ON WS-SELECTED-COUNT.                  00089000
090000         COPY TRANREC.                                            00090000
090001
091000 01  WS-WINDOW-SWITCHES.                                          00091000
092000     05  WS-WINDOW-OK-SW             PIC X(01) VALUE 'Y'.         00092000
093000         88  WS-WINDOW-OK                VALUE 'Y'.               00093000
094000     05  FILLER                      PIC X(09).                   00094000
094001
095000 01  WS-DATE-EDIT-AREA.                                           00095000
096000     05  WS-EDIT-TIMESTAMP-DAY       PIC X(10).                   00096000
097000     05  FILLER                      PIC X(70).                   00097000
098000*--- DAY-ONLY VIEW OF THE COMPARE FIELD, KEPT SEPARATE FROM       00098000
099000*--- THE FULL TIMESTAMP FIELD IN TRAN-RECORD.                     00099000
100000 01  WS-DATE-EDIT-AREA-R REDEFINES WS-DATE-EDIT-AREA.             00100000
101000     05  WS-EDIT-RAW-BYTES           PIC X(80).                   00101000
101001
102000 COPY PAYLINE.                                                    00102000
102001
103000 LINKAGE SECTION.                                                 00103000
104000 01  LK-USER-ID                      PIC X(10).                   00104000
105000 01  LK-START-DATE                   PIC X(10).                   00105000
106000 01  LK-END-DATE                     PIC X(10).                   00106000
107000 01  LK-OUTPUT-DSNAME                PIC X(40).                   00107000
107001
108000 PROCEDURE DIVISION USING LK-USER-ID, LK-START-DATE,              00108000
109000         LK-END-DATE, LK-OUTPUT-DSNAME.                           00109000
109001
110000 000-MAIN.                                                        00110000
111000     MOVE LK-OUTPUT-DSNAME TO WS-PAYRPT-DSNAME.                   00111000
112000     PERFORM 700-OPEN-FILES.                                      00112000
113000     PERFORM 100-SELECT-TRANSACTIONS                              00113000
114000             UNTIL TRANDB-EOF.                                    00114000
115000     CALL 'TXNSORT' USING WS-SELECTED-COUNT, WS-SELECTED-TABLE.   00115000
116000     PERFORM 300-SORT-AND-WRITE.                                  00116000
117000     PERFORM 790-CLOSE-FILES.                                     00117000
118000     GOBACK.                                                      00118000
118001
119000 100-SELECT-TRANSACTIONS.                                         00119000
120000     READ TRANDB NEXT RECORD                                      00120000
121000         AT END SET TRANDB-EOF TO TRUE                            00121000
122000     END-READ.                                                    00122000
123000     IF NOT TRANDB-EOF                                            00123000
124000         PERFORM 200-CHECK-SELECTION                              00124000
125000     END-IF.                                                      00125000
125001
126000 200-CHECK-SELECTION.                                             00126000
127000     IF TRAN-SENDER-ID = LK-USER-ID                               00127000
128000             OR TRAN-RECEIVER-ID = LK-USER-ID                     00128000
129000         PERFORM 210-CHECK-DATE-WINDOW                            00129000
130000         IF WS-WINDOW-OK                                          00130000
131000             PERFORM 290-APPEND-SELECTED-ROW                      00131000
132000         END-IF                                                   00132000
133000     END-IF.                                                      00133000
133001
134000 210-CHECK-DATE-WINDOW.                                           00134000
135000     MOVE 'Y' TO WS-WINDOW-OK-SW.                                 00135000
136000     MOVE TRAN-TIMESTAMP(1:10) TO WS-EDIT-TIMESTAMP-DAY.          00136000
137000     IF LK-START-DATE NOT = SPACES                                00137000
138000             AND WS-EDIT-TIMESTAMP-DAY < LK-START-DATE            00138000
139000         MOVE 'N' TO WS-WINDOW-OK-SW                              00139000
140000     END-IF.                                                      00140000
141000     IF LK-END-DATE NOT = SPACES                                  00141000
142000             AND TRAN-TIMESTAMP > LK-END-DATE                     00142000
143000         MOVE 'N' TO WS-WINDOW-OK-SW                              00143000
144000     END-IF.                                                      00144000
144001
145000 290-APPEND-SELECTED-ROW.                                         00145000
146000     ADD 1 TO WS-SELECTED-COUNT.                                  00146000
147000     MOVE TRAN-RECORD TO WS-SELECTED-ENTRY(WS-SELECTED-COUNT).    00147000
147001
148000 300-SORT-AND-WRITE.                                              00148000
149000     WRITE RPT-LINE FROM PAY-HEADER-LINE.                         00149000
150000     PERFORM 310-WRITE-ONE-DETAIL-LINE                            00150000
151000             VARYING WS-WRITE-SUB FROM 1 BY 1                     00151000
152000             UNTIL WS-WRITE-SUB > WS-SELECTED-COUNT.              00152000
152001
153000 310-WRITE-ONE-DETAIL-LINE.                                       00153000
154000     MOVE SPACES                  TO PAY-DETAIL-LINE.             00154000
155000     MOVE TRAN-TRANSACTION-ID OF WS-SELECTED-ENTRY(WS-WRITE-SUB)  00155000
156000                                   TO PAY-TRANSACTION-ID.         00156000
157000     MOVE TRAN-SENDER-ID OF WS-SELECTED-ENTRY(WS-WRITE-SUB)       00157000
158000                                   TO PAY-SENDER-ID.              00158000
159000     MOVE TRAN-RECEIVER-ID OF WS-SELECTED-ENTRY(WS-WRITE-SUB)     00159000
160000                                   TO PAY-RECEIVER-ID.            00160000
161000     MOVE TRAN-AMOUNT OF WS-SELECTED-ENTRY(WS-WRITE-SUB)          00161000
162000                                   TO PAY-AMOUNT.                 00162000
163000     MOVE TRAN-CURRENCY-CODE OF WS-SELECTED-ENTRY(WS-WRITE-SUB)   00163000
164000                                   TO PAY-CURRENCY-CODE.          00164000
165000     MOVE TRAN-TIMESTAMP OF WS-SELECTED-ENTRY(WS-WRITE-SUB)       00165000
166000                                   TO PAY-TIMESTAMP.              00166000
167000     MOVE TRAN-STATUS OF WS-SELECTED-ENTRY(WS-WRITE-SUB)          00167000
168000                                   TO PAY-STATUS.                 00168000
169000     WRITE RPT-LINE FROM PAY-DETAIL-LINE.                         00169000
169001
170000 700-OPEN-FILES.                                                  00170000
171000     OPEN INPUT  TRANDB.                                          00171000
172000     OPEN OUTPUT PAYRPT.                                          00172000
172001
173000 790-CLOSE-FILES.                                                 00173000
174000     CLOSE TRANDB.                                                00174000
175000     CLOSE PAYRPT.                                                00175000
