001000***************************************************************** 00001000
002000*                                                                 00002000
003000*   PROGRAM:   TXNMSGI                                            00003000
004000*                                                                 00004000
005000*   BATCH INGEST OF PAYMENT TRANSACTIONS ARRIVING ON THE          00005000
006000*   MESSAGE FEED (MSGFEED).  SAME VALIDATE/DUPLICATE/             00006000
007000*   SUSPICIOUS/STORE RULES AS TXNIMPT (CSV FEED) - BOTH CALL      00007000
008000*   INSTRAN SO THE TWO FEEDS CANNOT DRIFT APART ON WHAT MAKES     00008000
009000*   A TRANSACTION GOOD.  IN THE REAL SHOP MSGFEED IS A QUEUE;     00009000
010000*   HERE IT IS MODELED AS A SECOND SEQUENTIAL INPUT FILE OF       00010000
011000*   THE SAME ROW SHAPE AS THE CSV FEED.                           00011000
012000*                                                                 00012000
013000*   A MESSAGE ROW THAT WILL NOT UNSTRING INTO THE SEVEN           00013000
014000*   EXPECTED FIELDS IS REJECTED WITHOUT EVER CALLING INSTRAN -    00014000
015000*   THERE IS NOTHING FOR INSTRAN TO VALIDATE.                     00015000
016000*                                                                 00016000
017000***************************************************************** 00017000
018000 IDENTIFICATION DIVISION.                                         00018000
019000 PROGRAM-ID. TXNMSGI.                                             00019000
020000 AUTHOR. J L RUSK.                                                00020000
021000 INSTALLATION. ACME DATA PROCESSING.                              00021000
022000 DATE-WRITTEN. 08/22/95.                                          00022000
023000 DATE-COMPILED.                                                   00023000
024000 SECURITY. NON-CONFIDENTIAL.                                      00024000
025000***************************************************************** 00025000
026000* CHANGE LOG                                                      00026000
027000*   08/22/95  JLR  ORIGINAL - REQUEST 4472.  MODELED ON           00027000
028000*                   TXNIMPT, MSGFEED IN PLACE OF CSVFEED.         00028000
029000*   09/18/95  DWS  ADDED REJFILE, SAME FIX AS TXNIMPT - REQ       00029000
030000*                   4488.  REJFILE IS SHARED BETWEEN THE TWO      00030000
031000*                   PROGRAMS, OPENED EXTEND BY BOTH.              00031000
032000*   03/02/96  JLR  DUPLICATE CHECK NOW A KEYED READ OF TRANDB,    00032000
033000*                   SAME CHANGE AS TXNIMPT.                       00033000
034000*   11/14/96  JLR  SUSPICIOUS-AMOUNT WARNING ADDED - REQ 4710.    00034000
035000*   04/09/97  JLR  UNSTRING NOW COUNTS THE DELIMITERS FOUND -     00035000
036000*                   A SHORT MESSAGE ROW WITH FEWER THAN 6         00036000
037000*                   COMMAS IS REJECTED AS UNPARSEABLE BEFORE      00037000
038000*                   INSTRAN EVER SEES IT - REQUEST 4801.          00038000
039000*   01/21/99  DWS  Y2K - RUN TIMESTAMP FROM ACCEPT FROM DATE      00039000
040000*                   YYYYMMDD, SAME FIX AS TXNIMPT.                00040000
040500*   06/30/99  JLR  MSGFEED HAS A HEADER ROW LIKE THE CSV FEED -   00040500
040600*                   000-MAIN WAS ONLY PRIMING THE READ ONCE SO    00040600
040700*                   THE HEADER LINE WAS FALLING INTO INSTRAN AND  00040700
040800*                   BOUNCING TO REJFILE ON EVERY RUN.  ADDED THE  00040800
040900*                   SECOND PRIMING READ, SAME AS TXNIMPT ALREADY  00040900
040950*                   DOES - REQUEST 4927.                          00040950
040960*   09/08/00  RGM  299-REPORT-REJECT NOW CLEARS THE REJECT LINE   00040960
040970*                   BEFORE BUILDING IT SO THE NEW RESERVED REVIEW 00040970
040980*                   COLUMNS ON REJREC DO NOT CARRY OVER STALE     00040980
040990*                   BYTES FROM THE PRIOR RECORD - REQ 4933.       00040990
041000***************************************************************** 00041000
042000 ENVIRONMENT DIVISION.                                            00042000
043000 CONFIGURATION SECTION.                                           00043000
044000 SOURCE-COMPUTER. IBM-370.                                        00044000
045000 OBJECT-COMPUTER. IBM-370.                                        00045000
046000 SPECIAL-NAMES.                                                   00046000
047000     C01 IS TOP-OF-FORM.                                          00047000
047001
048000 INPUT-OUTPUT SECTION.                                            00048000
049000 FILE-CONTROL.                                                    00049000
050000     SELECT MSGFEED  ASSIGN TO MSGFEED                            00050000
051000         ORGANIZATION IS LINE SEQUENTIAL                          00051000
052000         FILE STATUS  IS WS-MSGFEED-STATUS.                       00052000
052001
053000     SELECT TRANDB   ASSIGN TO TRANDB                             00053000
054000         ORGANIZATION IS INDEXED                                  00054000
055000         ACCESS MODE  IS DYNAMIC                                  00055000
056000         RECORD KEY   IS TRAN-TRANSACTION-ID                      00056000
057000         FILE STATUS  IS WS-TRANDB-STATUS.                        00057000
057001
058000     SELECT REJFILE  ASSIGN TO REJFILE                            00058000
059000         ORGANIZATION IS LINE SEQUENTIAL                          00059000
060000         FILE STATUS  IS WS-REJFILE-STATUS.                       00060000
060001
061000     SELECT MSGRPT   ASSIGN TO MSGRPT                             00061000
062000         ORGANIZATION IS LINE SEQUENTIAL                          00062000
063000         FILE STATUS  IS WS-MSGRPT-STATUS.                        00063000
063001
064000 DATA DIVISION.                                                   00064000
065000 FILE SECTION.                                                    00065000
066000 FD  MSGFEED                                                      00066000
067000     RECORDING MODE IS F                                          00067000
068000     LABEL RECORDS ARE STANDARD.                                  00068000
069000 01  MSG-INPUT-RECORD                PIC X(120).                  00069000
069001
070000 FD  TRANDB                                                       00070000
071000     RECORDING MODE IS F                                          00071000
072000     LABEL RECORDS ARE STANDARD.                                  00072000
073000 01  TRAN-RECORD.                                                 00073000
074000     COPY TRANREC.                                                00074000
074001
075000 FD  REJFILE                                                      00075000
076000     RECORDING MODE IS F                                          00076000
077000     LABEL RECORDS ARE STANDARD.                                  00077000
078000     COPY REJREC.                                                 00078000
078001
079000 FD  MSGRPT                                                       00079000
080000     RECORDING MODE IS F                                          00080000
081000     LABEL RECORDS ARE STANDARD.                                  00081000
082000 01  RPT-RECORD                      PIC X(132).                  00082000
082001
083000 WORKING-STORAGE SECTION.                                         00083000
083001
084000 01  WS-FILE-STATUS-CODES.                                        00084000
085000     05  WS-MSGFEED-STATUS           PIC X(02).                   00085000
086000     05  WS-TRANDB-STATUS            PIC X(02).                   00086000
087000         88  WS-TRANDB-KEY-FOUND         VALUE '00'.              00087000
088000         88  WS-TRANDB-KEY-NOT-FOUND     VALUE '23'.              00088000
089000     05  WS-REJFILE-STATUS           PIC X(02).                   00089000
090000     05  WS-MSGRPT-STATUS            PIC X(02).                   00090000
091000     05  FILLER                      PIC X(08).                   00091000
091001
092000 01  WS-EOF-SWITCHES.                                             00092000
093000     05  WS-MSGFEED-EOF-SW           PIC X(01) VALUE 'N'.         00093000
094000         88  MSGFEED-EOF                 VALUE 'Y'.               00094000
095000     05  FILLER                      PIC X(09).                   00095000
095001
096000 01  WS-MSG-FIELDS.                                               00096000
097000     05  WS-MSG-ID                   PIC X(20).                   00097000
098000     05  WS-MSG-SENDER               PIC X(10).                   00098000
099000     05  WS-MSG-RECEIVER             PIC X(10).                   00099000
100000     05  WS-MSG-AMOUNT-TEXT          PIC X(15).                   00100000
101000     05  WS-MSG-CURRENCY             PIC X(03).                   00101000
102000     05  WS-MSG-TIMESTAMP            PIC X(20).                   00102000
103000     05  WS-MSG-STATUS               PIC X(10).                   00103000
104000     05  FILLER                      PIC X(10).                   00104000
105000*--- BYTE VIEW OF THE PARSED MESSAGE FIELDS - SAME DUMP-PATCH     00105000
106000*--- TRICK AS TXNIMPT'S WS-CSV-FIELDS-R.                          00106000
107000 01  WS-MSG-FIELDS-R REDEFINES WS-MSG-FIELDS.                     00107000
108000     05  WS-MSG-RAW-BYTES            PIC X(98).                   00108000
108001
109000 01  WS-UNSTRING-COUNTERS.                                        00109000
110000     05  WS-DELIMITER-COUNT          PIC S9(04) COMP VALUE 0.     00110000
111000     05  FILLER                      PIC X(06).                   00111000
112000*--- KEPT AS A SEPARATE COMP VIEW BECAUSE THE OLD PL/I-STYLE      00112000
113000*--- TALLY FIELD IT REPLACED WAS DISPLAY - REQUEST 4801 NOTES.    00113000
114000 01  WS-UNSTRING-COUNTERS-R REDEFINES WS-UNSTRING-COUNTERS.       00114000
115000     05  WS-DELIMITER-COUNT-BYTES    PIC X(02).                   00115000
116000     05  FILLER                      PIC X(06).                   00116000
116001
117000 01  WS-RUN-DATE-TIME.                                            00117000
118000     05  WS-RUN-DATE-YYYYMMDD        PIC 9(08).                   00118000
119000     05  WS-RUN-TIME-HHMMSSHH        PIC 9(08).                   00119000
120000 01  WS-RUN-DATE-TIME-R REDEFINES WS-RUN-DATE-TIME.               00120000
121000     05  WS-RUN-YYYY                 PIC 9(04).                   00121000
122000     05  WS-RUN-MM                   PIC 9(02).                   00122000
123000     05  WS-RUN-DD                   PIC 9(02).                   00123000
124000     05  WS-RUN-HH                   PIC 9(02).                   00124000
125000     05  WS-RUN-MIN                  PIC 9(02).                   00125000
126000     05  WS-RUN-SS                   PIC 9(02).                   00126000
127000     05  WS-RUN-HUNDS                PIC 9(02).                   00127000
127001
128000 01  WS-RUN-TIMESTAMP-TEXT.                                       00128000
129000     05  WS-RTS-YYYY                 PIC 9(04).                   00129000
130000     05  FILLER                      PIC X(01) VALUE '-'.         00130000
131000     05  WS-RTS-MM                   PIC 9(02).                   00131000
132000     05  FILLER                      PIC X(01) VALUE '-'.         00132000
133000     05  WS-RTS-DD                   PIC 9(02).                   00133000
134000     05  FILLER                      PIC X(01) VALUE 'T'.         00134000
135000     05  WS-RTS-HH                   PIC 9(02).                   00135000
136000     05  FILLER                      PIC X(01) VALUE ':'.         00136000
137000     05  WS-RTS-MIN                  PIC 9(02).                   00137000
138000     05  FILLER                      PIC X(01) VALUE ':'.         00138000
139000     05  WS-RTS-SS                   PIC 9(02).                   00139000
139001
140000 01  WS-SWITCHES.                                                 00140000
141000     05  WS-DUPLICATE-SW             PIC X(01) VALUE 'N'.         00141000
142000         88  WS-DUPLICATE-FOUND          VALUE 'Y'.               00142000
143000     05  WS-PARSE-OK-SW              PIC X(01) VALUE 'Y'.         00143000
144000         88  WS-PARSE-OK                 VALUE 'Y'.               00144000
145000         88  WS-PARSE-FAILED             VALUE 'N'.               00145000
146000     05  FILLER                      PIC X(08).                   00146000
146001
147000 01  WS-REPORT-COUNTERS.                                          00147000
148000     05  WS-READ-COUNT               PIC S9(07) COMP VALUE 0.     00148000
149000     05  WS-INSERT-COUNT             PIC S9(07) COMP VALUE 0.     00149000
150000     05  WS-REJECT-COUNT             PIC S9(07) COMP VALUE 0.     00150000
151000     05  WS-DUPLICATE-COUNT          PIC S9(07) COMP VALUE 0.     00151000
152000     05  WS-SUSPICIOUS-COUNT         PIC S9(07) COMP VALUE 0.     00152000
153000     05  WS-REJECT-SEQ               PIC S9(07) COMP VALUE 0.     00153000
154000     05  FILLER                      PIC X(04).                   00154000
154001
155000 01  WS-REPORT-LINES.                                             00155000
156000     05  RPT-HEADER1.                                             00156000
157000         10  FILLER                  PIC X(30) VALUE              00157000
158000             'ACME MESSAGE INGEST - RUN'.                         00158000
159000         10  FILLER                  PIC X(01) VALUE SPACE.       00159000
160000         10  RPT-HDR-TIMESTAMP       PIC X(19).                   00160000
161000         10  FILLER                  PIC X(86) VALUE SPACES.      00161000
162000     05  RPT-STATS-LINE.                                          00162000
163000         10  RPT-STATS-LABEL         PIC X(30).                   00163000
164000         10  RPT-STATS-VALUE         PIC ZZZ,ZZ9.                 00164000
165000         10  FILLER                  PIC X(96) VALUE SPACES.      00165000
165001
165300 01  WS-INSTRAN-FIELDS.                                           00165300
165400*--- CALL ARGUMENTS PASSED TO INSTRAN, MOVED IN FROM THE MSG      00165400
165500*--- WORK FIELDS BY 200-VALIDATE-AND-FILE.  SAME LAYOUT AS        00165500
165600*--- TXNIMPT'S OWN COPY OF THESE FIELDS - REQ 4933.               00165600
165700     05  TR-TRANSACTION-ID           PIC X(20).                   00165700
165800     05  TR-SENDER-ID                PIC X(10).                   00165800
165900     05  TR-RECEIVER-ID              PIC X(10).                   00165900
165950     05  TR-AMOUNT-TEXT              PIC X(15).                   00165950
165980     05  TR-CURRENCY-CODE            PIC X(03).                   00165980
165990     05  TR-TIMESTAMP                PIC X(20).                   00165990
166000     05  TR-STATUS                   PIC X(10).                   00166000
166050     05  FILLER                      PIC X(10).                   00166050
166051
166100 01  WS-CALL-RESULT.                                              00166100
167000     05  TR-VALID-FLAG               PIC X(01).                   00167000
168000         88  TR-IS-VALID                 VALUE 'Y'.               00168000
169000         88  TR-IS-INVALID               VALUE 'N'.               00169000
170000     05  TR-REJECT-REASON            PIC X(50).                   00170000
171000     05  TR-AMOUNT-NUMERIC           PIC S9(09)V99.               00171000
172000     05  FILLER                      PIC X(10).                   00172000
172001
173000 PROCEDURE DIVISION.                                              00173000
173001
174000 000-MAIN.                                                        00174000
175000     PERFORM 700-OPEN-FILES.                                      00175000
176000     PERFORM 705-GET-RUN-TIMESTAMP.                               00176000
177000     PERFORM 800-INIT-REPORT.                                     00177000
177500     PERFORM 710-READ-MSG-FILE.                                   00177500
177600     IF NOT MSGFEED-EOF                                           00177600
177700         PERFORM 710-READ-MSG-FILE                                00177700
177800     END-IF.                                                      00177800
179000     PERFORM 100-PROCESS-TRAN                                     00179000
180000             UNTIL MSGFEED-EOF.                                   00180000
181000     PERFORM 850-REPORT-RUN-TOTALS.                               00181000
182000     PERFORM 790-CLOSE-FILES.                                     00182000
183000     STOP RUN.                                                    00183000
183001
184000 100-PROCESS-TRAN.                                                00184000
185000     ADD 1 TO WS-READ-COUNT.                                      00185000
186000     PERFORM 150-PARSE-MSG-LINE.                                  00186000
187000     IF WS-PARSE-FAILED                                           00187000
188000         MOVE 'Unparseable message record' TO TR-REJECT-REASON    00188000
189000         MOVE MSG-INPUT-RECORD TO TR-TRANSACTION-ID               00189000
190000         PERFORM 299-REPORT-REJECT                                00190000
191000     ELSE                                                         00191000
192000         PERFORM 200-VALIDATE-AND-FILE                            00192000
193000     END-IF.                                                      00193000
194000     PERFORM 710-READ-MSG-FILE.                                   00194000
194001
195000 150-PARSE-MSG-LINE.                                              00195000
196000     MOVE 'Y' TO WS-PARSE-OK-SW.                                  00196000
197000     MOVE 0 TO WS-DELIMITER-COUNT.                                00197000
198000     UNSTRING MSG-INPUT-RECORD DELIMITED BY ','                   00198000
199000         INTO WS-MSG-ID, WS-MSG-SENDER, WS-MSG-RECEIVER,          00199000
200000              WS-MSG-AMOUNT-TEXT, WS-MSG-CURRENCY,                00200000
201000              WS-MSG-TIMESTAMP, WS-MSG-STATUS                     00201000
202000         TALLYING IN WS-DELIMITER-COUNT                           00202000
203000     END-UNSTRING.                                                00203000
204000     IF WS-DELIMITER-COUNT < 7                                    00204000
205000         MOVE 'N' TO WS-PARSE-OK-SW                               00205000
206000     END-IF.                                                      00206000
207000     IF WS-MSG-ID = SPACES OR WS-MSG-STATUS = SPACES              00207000
208000         MOVE 'N' TO WS-PARSE-OK-SW                               00208000
209000     END-IF.                                                      00209000
209001
210000 200-VALIDATE-AND-FILE.                                           00210000
211000     MOVE WS-MSG-ID          TO TR-TRANSACTION-ID.                00211000
212000     MOVE WS-MSG-SENDER      TO TR-SENDER-ID.                     00212000
213000     MOVE WS-MSG-RECEIVER    TO TR-RECEIVER-ID.                   00213000
214000     MOVE WS-MSG-AMOUNT-TEXT TO TR-AMOUNT-TEXT.                   00214000
215000     MOVE WS-MSG-CURRENCY    TO TR-CURRENCY-CODE.                 00215000
216000     MOVE WS-MSG-TIMESTAMP   TO TR-TIMESTAMP.                     00216000
217000     MOVE WS-MSG-STATUS      TO TR-STATUS.                        00217000
218000     CALL 'INSTRAN' USING TR-TRANSACTION-ID, TR-SENDER-ID,        00218000
219000             TR-RECEIVER-ID, TR-AMOUNT-TEXT, TR-CURRENCY-CODE,    00219000
220000             TR-TIMESTAMP, TR-STATUS, WS-CALL-RESULT.             00220000
221000     IF TR-IS-INVALID                                             00221000
222000         PERFORM 299-REPORT-REJECT                                00222000
223000     ELSE                                                         00223000
224000         PERFORM 210-CHECK-DUPLICATE                              00224000
225000         IF WS-DUPLICATE-FOUND                                    00225000
226000             ADD 1 TO WS-DUPLICATE-COUNT                          00226000
227000             DISPLAY 'TXNMSGI - DUPLICATE TRANSACTION ID '        00227000
228000                 TR-TRANSACTION-ID                                00228000
229000         ELSE                                                     00229000
230000             PERFORM 220-CHECK-SUSPICIOUS                         00230000
231000             PERFORM 230-INSERT-TRANSACTION                       00231000
232000         END-IF                                                   00232000
233000     END-IF.                                                      00233000
233001
234000 210-CHECK-DUPLICATE.                                             00234000
235000     MOVE 'N' TO WS-DUPLICATE-SW.                                 00235000
236000     MOVE TR-TRANSACTION-ID TO TRAN-TRANSACTION-ID.               00236000
237000     READ TRANDB                                                  00237000
238000         INVALID KEY                                              00238000
239000             MOVE 'N' TO WS-DUPLICATE-SW                          00239000
240000         NOT INVALID KEY                                          00240000
241000             MOVE 'Y' TO WS-DUPLICATE-SW                          00241000
242000     END-READ.                                                    00242000
242001
243000 220-CHECK-SUSPICIOUS.                                            00243000
244000     IF TR-AMOUNT-NUMERIC > 10000.00                              00244000
245000         ADD 1 TO WS-SUSPICIOUS-COUNT                             00245000
246000         DISPLAY 'TXNMSGI - SUSPICIOUS TRANSACTION '              00246000
247000             TR-TRANSACTION-ID ' AMOUNT ' TR-AMOUNT-NUMERIC       00247000
248000     END-IF.                                                      00248000
248001
249000 230-INSERT-TRANSACTION.                                          00249000
250000     MOVE TR-TRANSACTION-ID       TO TRAN-TRANSACTION-ID.         00250000
251000     MOVE TR-SENDER-ID            TO TRAN-SENDER-ID.              00251000
252000     MOVE TR-RECEIVER-ID          TO TRAN-RECEIVER-ID.            00252000
253000     MOVE TR-AMOUNT-NUMERIC       TO TRAN-AMOUNT.                 00253000
254000     MOVE TR-CURRENCY-CODE        TO TRAN-CURRENCY-CODE.          00254000
255000     MOVE TR-TIMESTAMP(1:19)      TO TRAN-TIMESTAMP.              00255000
256000     MOVE TR-STATUS               TO TRAN-STATUS.                 00256000
257000     WRITE TRAN-RECORD                                            00257000
258000         INVALID KEY                                              00258000
259000             DISPLAY 'TXNMSGI - UNEXPECTED DUPLICATE ON WRITE '   00259000
260000                 TRAN-TRANSACTION-ID                              00260000
261000     END-WRITE.                                                   00261000
262000     ADD 1 TO WS-INSERT-COUNT.                                    00262000
262001
263000 299-REPORT-REJECT.                                               00263000
263100     MOVE SPACES                  TO REJECTED-RECORD-LINE.        00263100
264000     ADD 1 TO WS-REJECT-COUNT.                                    00264000
265000     ADD 1 TO WS-REJECT-SEQ.                                      00265000
266000     MOVE WS-REJECT-SEQ           TO REJ-SEQ.                     00266000
267000     MOVE WS-RUN-TIMESTAMP-TEXT   TO REJ-RECEIVED-AT.             00267000
268000     MOVE TR-REJECT-REASON        TO REJ-REASON.                  00268000
269000     MOVE 'queue'                 TO REJ-SOURCE.                  00269000
270000     MOVE MSG-INPUT-RECORD        TO REJ-PAYLOAD.                 00270000
271000     WRITE REJECTED-RECORD-LINE.                                  00271000
272000     DISPLAY 'TXNMSGI - REJECTED ' TR-TRANSACTION-ID              00272000
273000         ' - ' TR-REJECT-REASON.                                  00273000
273001
274000 700-OPEN-FILES.                                                  00274000
275000     OPEN INPUT  MSGFEED.                                         00275000
276000     OPEN I-O    TRANDB.                                          00276000
277000     OPEN EXTEND REJFILE.                                         00277000
278000     OPEN OUTPUT MSGRPT.                                          00278000
278001
279000 705-GET-RUN-TIMESTAMP.                                           00279000
280000     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.              00280000
281000     ACCEPT WS-RUN-TIME-HHMMSSHH FROM TIME.                       00281000
282000     MOVE WS-RUN-YYYY  TO WS-RTS-YYYY.                            00282000
283000     MOVE WS-RUN-MM    TO WS-RTS-MM.                              00283000
284000     MOVE WS-RUN-DD    TO WS-RTS-DD.                              00284000
285000     MOVE WS-RUN-HH    TO WS-RTS-HH.                              00285000
286000     MOVE WS-RUN-MIN   TO WS-RTS-MIN.                             00286000
287000     MOVE WS-RUN-SS    TO WS-RTS-SS.                              00287000
287001
288000 710-READ-MSG-FILE.                                               00288000
289000     READ MSGFEED                                                 00289000
290000         AT END SET MSGFEED-EOF TO TRUE                           00290000
291000     END-READ.                                                    00291000
291001
292000 790-CLOSE-FILES.                                                 00292000
293000     CLOSE MSGFEED.                                               00293000
294000     CLOSE TRANDB.                                                00294000
295000     CLOSE REJFILE.                                               00295000
296000     CLOSE MSGRPT.                                                00296000
296001
297000 800-INIT-REPORT.                                                 00297000
298000     MOVE WS-RUN-TIMESTAMP-TEXT TO RPT-HDR-TIMESTAMP.             00298000
299000     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                00299000
299001
300000 850-REPORT-RUN-TOTALS.                                           00300000
301000     MOVE 'RECORDS READ..........'   TO RPT-STATS-LABEL.          00301000
302000     MOVE WS-READ-COUNT              TO RPT-STATS-VALUE.          00302000
303000     WRITE RPT-RECORD FROM RPT-STATS-LINE AFTER 2.                00303000
304000     MOVE 'RECORDS INSERTED......'   TO RPT-STATS-LABEL.          00304000
305000     MOVE WS-INSERT-COUNT            TO RPT-STATS-VALUE.          00305000
306000     WRITE RPT-RECORD FROM RPT-STATS-LINE AFTER 1.                00306000
307000     MOVE 'RECORDS REJECTED......'   TO RPT-STATS-LABEL.          00307000
308000     MOVE WS-REJECT-COUNT            TO RPT-STATS-VALUE.          00308000
309000     WRITE RPT-RECORD FROM RPT-STATS-LINE AFTER 1.                00309000
310000     MOVE 'DUPLICATES SKIPPED....'   TO RPT-STATS-LABEL.          00310000
311000     MOVE WS-DUPLICATE-COUNT         TO RPT-STATS-VALUE.          00311000
312000     WRITE RPT-RECORD FROM RPT-STATS-LINE AFTER 1.                00312000
313000     MOVE 'SUSPICIOUS FLAGGED....'   TO RPT-STATS-LABEL.          00313000
314000     MOVE WS-SUSPICIOUS-COUNT        TO RPT-STATS-VALUE.          00314000
315000     WRITE RPT-RECORD FROM RPT-STATS-LINE AFTER 1.                00315000
316000     DISPLAY 'TXNMSGI - IMPORT COMPLETE'.                         00316000
