001000***************************************************************** 00001000
002000* CURMSTR   -  CURRENCY MASTER RECORD LAYOUT                      00002000
003000*                                                                 00003000
004000* COPY CURMSTR REPLACING ==:TAG:== BY ==prefix==.                 00004000
005000*                                                                 00005000
006000* SAME REPLACING CONVENTION AS USRMSTR - REPLACING BY CUR-FD      00006000
007000* FOR THE FD RECORD ON CURDB, BY WS-CURR FOR THE WORKING          00007000
008000* STORAGE WORK RECORD.  KEY IS :TAG:-CURRENCY-CODE.  SOFT         00008000
009000* DELETE ONLY.                                                    00009000
010000*                                                                 00010000
011000* MAINTENANCE:                                                    00011000
012000*   02/19/96  DWS  ORIGINAL LAYOUT - REQUEST 4471.                00012000
012100*   10/02/00  RGM  ADDED DECIMAL-PLACES, COUNTRY-CODE AND AN      00012100
012200*                   ADD/MAINT AUDIT STAMP, SAME AS THE TRANREC    00012200
012300*                   AND USRMSTR CHANGE - REQ 4933.                00012300
013000***************************************************************** 00013000
014000 01  :TAG:-RECORD.                                                00014000
015000     05  :TAG:-CURRENCY-CODE         PIC X(03).                   00015000
016000     05  :TAG:-CURRENCY-NAME         PIC X(30).                   00016000
017000     05  :TAG:-DELETED-FLAG          PIC X(01).                   00017000
018000         88  :TAG:-ACTIVE                 VALUE 'N'.              00018000
019000         88  :TAG:-SOFT-DELETED           VALUE 'Y'.              00019000
019100     05  :TAG:-DECIMAL-PLACES        PIC 9(01).                   00019100
019200     05  :TAG:-COUNTRY-CODE          PIC X(02).                   00019200
019300     05  :TAG:-AUDIT-STAMP.                                       00019300
019400         10  :TAG:-ADD-DATE          PIC X(08).                   00019400
019500         10  :TAG:-ADD-USER          PIC X(08).                   00019500
019600         10  :TAG:-LAST-MAINT-DATE   PIC X(08).                   00019600
019700         10  :TAG:-LAST-MAINT-USER   PIC X(08).                   00019700
020000     05  FILLER                      PIC X(20).                   00020000
