001000***************************************************************** 00001000
002000*                                                                 00002000
003000*   PROGRAM:   MSTRSEED                                           00003000
004000*                                                                 00004000
005000*   ONE-TIME (BUT SAFE TO RE-RUN) SEED OF THE USER MASTER AND     00005000
006000*   CURRENCY MASTER WITH THE STARTER SET OF RECORDS EVERY NEW     00006000
007000*   INSTALLATION NEEDS.  THE SEED VALUES ARE LITERAL - CODED      00007000
008000*   RIGHT INTO WORKING-STORAGE, NOT READ FROM A CARD FILE - SO    00008000
009000*   THIS PROGRAM CAN BE RUN BY ITSELF WITH NO OTHER INPUT.  A     00009000
010000*   KEY ALREADY ON THE MASTER, ACTIVE OR SOFT-DELETED, IS LEFT    00010000
011000*   ALONE - THE PROGRAM NEVER OVERWRITES AN EXISTING RECORD.      00011000
012000*                                                                 00012000
013000***************************************************************** 00013000
014000 IDENTIFICATION DIVISION.                                         00014000
015000 PROGRAM-ID. MSTRSEED.                                            00015000
016000 AUTHOR. J L RUSK.                                                00016000
017000 INSTALLATION. ACME DATA PROCESSING.                              00017000
018000 DATE-WRITTEN. 08/12/96.                                          00018000
019000 DATE-COMPILED.                                                   00019000
020000 SECURITY. NON-CONFIDENTIAL.                                      00020000
021000***************************************************************** 00021000
022000* CHANGE LOG                                                      00022000
023000*   08/12/96  JLR  ORIGINAL - REQUEST 4488.  SEEDS THREE USERS    00023000
024000*                   AND THREE CURRENCIES FOR A NEW INSTALLATION.  00024000
025000*   04/02/98  DWS  A SECOND RUN WAS RE-ADDING SOFT-DELETED KEYS   00025000
026000*                   AS BRAND NEW RECORDS - CHANGED THE EXISTENCE  00026000
027000*                   CHECK TO A PLAIN KEYED READ SO A DELETED KEY  00027000
028000*                   COUNTS AS "ALREADY THERE" TOO - REQUEST 4802. 00028000
029000***************************************************************** 00029000
030000 ENVIRONMENT DIVISION.                                            00030000
031000 CONFIGURATION SECTION.                                           00031000
032000 SOURCE-COMPUTER. IBM-370.                                        00032000
033000 OBJECT-COMPUTER. IBM-370.                                        00033000
034000 SPECIAL-NAMES.                                                   00034000
035000     C01 IS TOP-OF-FORM.                                          00035000
035001
036000 INPUT-OUTPUT SECTION.                                            00036000
037000 FILE-CONTROL.                                                    00037000
038000     SELECT USRDB    ASSIGN TO USRDB                              00038000
039000         ORGANIZATION IS INDEXED                                  00039000
040000         ACCESS MODE  IS DYNAMIC                                  00040000
041000         RECORD KEY   IS USR-FD-USER-ID                           00041000
042000         FILE STATUS  IS WS-USRDB-STATUS.                         00042000
042001
043000     SELECT CURDB    ASSIGN TO CURDB                              00043000
044000         ORGANIZATION IS INDEXED                                  00044000
045000         ACCESS MODE  IS DYNAMIC                                  00045000
046000         RECORD KEY   IS CUR-FD-CURRENCY-CODE                     00046000
047000         FILE STATUS  IS WS-CURDB-STATUS.                         00047000
047001
048000 DATA DIVISION.                                                   00048000
049000 FILE SECTION.                                                    00049000
050000 FD  USRDB                                                        00050000
051000     RECORDING MODE IS F                                          00051000
052000     LABEL RECORDS ARE STANDARD.                                  00052000
053000     COPY USRMSTR REPLACING ==:TAG:== BY ==USR-FD==.              00053000
053001
054000 FD  CURDB                                                        00054000
055000     RECORDING MODE IS F                                          00055000
056000     LABEL RECORDS ARE STANDARD.                                  00056000
057000     COPY CURMSTR REPLACING ==:TAG:== BY ==CUR-FD==.              00057000
057001
058000 WORKING-STORAGE SECTION.                                         00058000
058001
059000 01  WS-FILE-STATUS-CODES.                                        00059000
060000     05  WS-USRDB-STATUS             PIC X(02).                   00060000
061000     05  WS-CURDB-STATUS             PIC X(02).                   00061000
062000     05  FILLER                      PIC X(06).                   00062000
063000*--- BYTE VIEW OF THE TWO STATUS CODES - REQUEST 5210 DUMP        00063000
064000*--- PATCH, SAME AS THE OTHER PROGRAMS IN THIS RUN.               00064000
065000 01  WS-FILE-STATUS-CODES-R REDEFINES WS-FILE-STATUS-CODES.       00065000
066000     05  WS-STATUS-BYTES             PIC X(10).                   00066000
066001
067000 01  WS-KEY-SWITCHES.                                             00067000
068000     05  WS-KEY-FOUND-SW             PIC X(01) VALUE 'N'.         00068000
069000         88  WS-KEY-FOUND                VALUE 'Y'.               00069000
070000         88  WS-KEY-NOT-FOUND             VALUE 'N'.              00070000
071000     05  FILLER                      PIC X(09).                   00071000
071001
072000*--- STARTER SET OF USERS - CODED HERE AS LITERALS RATHER THAN    00072000
073000*--- READ FROM A CARD, SO MSTRSEED NEEDS NO INPUT FILE AT ALL.    00073000
074000 01  WS-SEED-USER-DATA.                                           00074000
075000     05  FILLER PIC X(40) VALUE                                   00075000
076000         'user1     Alice                         '.              00076000
077000     05  FILLER PIC X(40) VALUE                                   00077000
078000         'user2     Bob                           '.              00078000
079000     05  FILLER PIC X(40) VALUE                                   00079000
080000         'user3     Charlie                       '.              00080000
081000 01  WS-SEED-USER-TABLE REDEFINES WS-SEED-USER-DATA.              00081000
082000     05  WS-SEED-USER-ENTRY OCCURS 3 TIMES.                       00082000
083000         10  WS-SEED-USER-ID         PIC X(10).                   00083000
084000         10  WS-SEED-USER-NAME       PIC X(30).                   00084000
084001
085000*--- STARTER SET OF CURRENCIES - SAME LITERAL-TABLE IDEA.         00085000
086000 01  WS-SEED-CURRENCY-DATA.                                       00086000
087000     05  FILLER PIC X(33) VALUE                                   00087000
088000         'USDUS Dollar                     '.                     00088000
089000     05  FILLER PIC X(33) VALUE                                   00089000
090000         'EUREuro                          '.                     00090000
091000     05  FILLER PIC X(33) VALUE                                   00091000
092000         'GBPBritish Pound                 '.                     00092000
093000 01  WS-SEED-CURRENCY-TABLE REDEFINES WS-SEED-CURRENCY-DATA.      00093000
094000     05  WS-SEED-CURRENCY-ENTRY OCCURS 3 TIMES.                   00094000
095000         10  WS-SEED-CURRENCY-CODE   PIC X(03).                   00095000
096000         10  WS-SEED-CURRENCY-NAME   PIC X(30).                   00096000
096001
097000*--- STANDALONE TABLE SUBSCRIPTS - 77-LEVEL, SAME AS THE SHOP     00097000
097100*--- USES FOR SCRATCH COUNTERS IN THE OTHER MAINLINES - REQ 4933. 00097100
097200 77  WS-USER-SUB                     PIC S9(04) COMP VALUE 0.     00097200
097300 77  WS-CURRENCY-SUB                 PIC S9(04) COMP VALUE 0.     00097300
097301
101000 01  WS-SEED-COUNTERS.                                            00101000
102000     05  WS-USER-SEEDED-COUNT        PIC S9(04) COMP VALUE 0.     00102000
103000     05  WS-USER-SKIPPED-COUNT       PIC S9(04) COMP VALUE 0.     00103000
104000     05  WS-CURRENCY-SEEDED-COUNT    PIC S9(04) COMP VALUE 0.     00104000
105000     05  WS-CURRENCY-SKIPPED-COUNT   PIC S9(04) COMP VALUE 0.     00105000
106000     05  FILLER                      PIC X(08).                   00106000
107000*--- BYTE VIEW OF THE FOUR SEED COUNTERS - SAME DUMP PATCH.       00107000
108000 01  WS-SEED-COUNTERS-R REDEFINES WS-SEED-COUNTERS.               00108000
109000     05  WS-SEED-COUNTER-BYTES       PIC X(16).                   00109000
109001
110000 PROCEDURE DIVISION.                                              00110000
110001
111000 000-MAIN.                                                        00111000
112000     PERFORM 700-OPEN-FILES.                                      00112000
113000     PERFORM 100-SEED-USERS                                       00113000
114000             VARYING WS-USER-SUB FROM 1 BY 1                      00114000
115000             UNTIL WS-USER-SUB > 3.                               00115000
116000     PERFORM 200-SEED-CURRENCIES                                  00116000
117000             VARYING WS-CURRENCY-SUB FROM 1 BY 1                  00117000
118000             UNTIL WS-CURRENCY-SUB > 3.                           00118000
119000     DISPLAY 'MSTRSEED - USERS SEEDED/SKIPPED:     '              00119000
120000         WS-USER-SEEDED-COUNT '/' WS-USER-SKIPPED-COUNT.          00120000
121000     DISPLAY 'MSTRSEED - CURRENCIES SEEDED/SKIPPED: '             00121000
122000         WS-CURRENCY-SEEDED-COUNT '/' WS-CURRENCY-SKIPPED-COUNT.  00122000
123000     PERFORM 790-CLOSE-FILES.                                     00123000
124000     STOP RUN.                                                    00124000
124001
125000 100-SEED-USERS.                                                  00125000
126000     MOVE WS-SEED-USER-ID(WS-USER-SUB) TO USR-FD-USER-ID.         00126000
127000     READ USRDB                                                   00127000
128000         INVALID KEY MOVE 'N' TO WS-KEY-FOUND-SW                  00128000
129000         NOT INVALID KEY MOVE 'Y' TO WS-KEY-FOUND-SW              00129000
130000     END-READ.                                                    00130000
131000     IF WS-KEY-NOT-FOUND                                          00131000
131500         MOVE SPACES                         TO USR-FD-RECORD     00131500
132000         MOVE WS-SEED-USER-ID(WS-USER-SUB)   TO USR-FD-USER-ID    00132000
133000         MOVE WS-SEED-USER-NAME(WS-USER-SUB) TO USR-FD-USER-NAME  00133000
134000         MOVE 'N'                            TO                   00134000
135000             USR-FD-DELETED-FLAG                                  00135000
135500         MOVE 'SEED'                         TO USR-FD-ADD-USER   00135500
135600         MOVE 'SEED'                     TO USR-FD-LAST-MAINT-USER00135600
136000         WRITE USR-FD-RECORD                                      00136000
137000         ADD 1 TO WS-USER-SEEDED-COUNT                            00137000
138000     ELSE                                                         00138000
139000         ADD 1 TO WS-USER-SKIPPED-COUNT                           00139000
140000     END-IF.                                                      00140000
140001
141000 200-SEED-CURRENCIES.                                             00141000
142000     MOVE WS-SEED-CURRENCY-CODE(WS-CURRENCY-SUB) TO               00142000
143000         CUR-FD-CURRENCY-CODE.                                    00143000
144000     READ CURDB                                                   00144000
145000         INVALID KEY MOVE 'N' TO WS-KEY-FOUND-SW                  00145000
146000         NOT INVALID KEY MOVE 'Y' TO WS-KEY-FOUND-SW              00146000
147000     END-READ.                                                    00147000
148000     IF WS-KEY-NOT-FOUND                                          00148000
148500         MOVE SPACES TO CUR-FD-RECORD                             00148500
149000         MOVE WS-SEED-CURRENCY-CODE(WS-CURRENCY-SUB) TO           00149000
150000             CUR-FD-CURRENCY-CODE                                 00150000
151000         MOVE WS-SEED-CURRENCY-NAME(WS-CURRENCY-SUB) TO           00151000
152000             CUR-FD-CURRENCY-NAME                                 00152000
153000         MOVE 'N' TO CUR-FD-DELETED-FLAG                          00153000
153200         MOVE 2 TO CUR-FD-DECIMAL-PLACES                          00153200
153400         MOVE 'SEED' TO CUR-FD-ADD-USER                           00153400
153600         MOVE 'SEED' TO CUR-FD-LAST-MAINT-USER                    00153600
154000         WRITE CUR-FD-RECORD                                      00154000
155000         ADD 1 TO WS-CURRENCY-SEEDED-COUNT                        00155000
156000     ELSE                                                         00156000
157000         ADD 1 TO WS-CURRENCY-SKIPPED-COUNT                       00157000
158000     END-IF.                                                      00158000
158001
159000 700-OPEN-FILES.                                                  00159000
160000     OPEN I-O USRDB.                                              00160000
161000     OPEN I-O CURDB.                                              00161000
161001
162000 790-CLOSE-FILES.                                                 00162000
163000     CLOSE USRDB.                                                 00163000
164000     CLOSE CURDB.                                                 00164000
