001000***************************************************************** 00001000
002000* TRANREC   -  TRANSACTION RECORD LAYOUT                          00002000
003000*                                                                 00003000
004000* ONE ENTRY IN THE PAYMENT TRANSACTION STORE (TRANDB) OR ONE      00004000
005000* ROW OF EITHER INBOUND FEED (THE CSV IMPORT OR THE MESSAGE       00005000
006000* FEED).  KEYED BY TRAN-TRANSACTION-ID ON THE STORE.              00006000
007000*                                                                 00007000
008000* MAINTENANCE:                                                    00008000
009000*   03/11/95  DWS  ORIGINAL LAYOUT - REQUEST 4471.                00009000
010000*   06/02/98  JLR  WIDENED TRAN-CURRENCY-CODE TO 3 - REQ 4901.    00010000
011000*   01/14/99  DWS  Y2K - TIMESTAMP CARRIES A FULL 4-DIGIT YEAR.   00011000
011200*   09/08/00  RGM  ADDED SOURCE FEED, BRANCH/REGION AND AN        00011200
011300*                   ADD/MAINT AUDIT STAMP - AUDIT WANTS TO KNOW   00011300
011400*                   WHERE AND WHEN EVERY ROW ON TRANDB CAME       00011400
011500*                   FROM, NOT JUST WHAT IS IN IT - REQ 4933.      00011500
012000***************************************************************** 00012000
013000 01  TRANSACTION-RECORD.                                          00013000
014000     05  TRAN-KEY.                                                00014000
015000         10  TRAN-TRANSACTION-ID     PIC X(20).                   00015000
016000     05  TRAN-SENDER-ID              PIC X(10).                   00016000
017000     05  TRAN-RECEIVER-ID            PIC X(10).                   00017000
018000     05  TRAN-AMOUNT                 PIC S9(9)V99.                00018000
019000     05  TRAN-CURRENCY-CODE          PIC X(03).                   00019000
020000     05  TRAN-TIMESTAMP              PIC X(19).                   00020000
021000     05  TRAN-STATUS                 PIC X(10).                   00021000
022000         88  TRAN-STATUS-PENDING          VALUE 'pending   '.     00022000
023000         88  TRAN-STATUS-COMPLETED        VALUE 'completed '.     00023000
024000         88  TRAN-STATUS-FAILED           VALUE 'failed    '.     00024000
024100     05  TRAN-SOURCE-FEED            PIC X(03).                   00024100
024200         88  TRAN-FROM-CSV-FEED           VALUE 'CSV'.            00024200
024300         88  TRAN-FROM-MSG-FEED           VALUE 'MSG'.            00024300
024400     05  TRAN-BRANCH-CODE            PIC X(04).                   00024400
024500     05  TRAN-REGION-CODE            PIC X(02).                   00024500
024600     05  TRAN-AUDIT-STAMP.                                        00024600
024700         10  TRAN-ENTRY-DATE         PIC X(08).                   00024700
024800         10  TRAN-ENTRY-TIME         PIC X(06).                   00024800
024900         10  TRAN-LAST-MAINT-USER    PIC X(08).                   00024900
025000     05  FILLER                      PIC X(20).                   00025000
